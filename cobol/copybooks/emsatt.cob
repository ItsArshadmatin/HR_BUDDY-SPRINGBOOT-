000100*                                                                         
000200*    EMSATT.COB - RECORD DEFINITION FOR ATTENDANCE LEDGER FILE            
000300*    ==========================================================           
000400*    One record per employee per calendar day.  Uses (Att-Emp-Id,         
000500*    Att-Date) as the effective key.  Att-Id is the same two              
000600*    fields folded into one comp number (Emp-Id in the high               
000700*    order digits, Date in the low order digits) so a single              
000800*    field lookup is available where callers do not carry the             
000900*    composite group.  Adapted from the ACAS wspychk.cob per-             
001000*    employee check record - same shape, a small per-employee             
001100*    per-period record with an amount table swapped for a                 
001200*    status and a remarks field.                                          
001300*                                                                         
001400*    File size 67 bytes.                                                  
001500*                                                                         
001600*    14/03/89 jm - 1.0.00 Created.                                        
001700*    02/09/91 jm -  .01 Att-Leave-Id added for leave propagation.         
001800*    19/06/94 jm -  .02 Att-Finalized lock flag added.                    
001900*    29/09/03 jm -  .03 Att-Id widened from 9(8) to 9(14) so the          
002000*                       full Emp-Id/Date composite fits - the             
002100*                       old day-of-month + Emp-Id split (see              
002200*                       Emsatt01 .05) repeated every month, HR's          
002300*                       leave carryover audit caught two Att-Id           
002400*                       values landing on the same record.                
002500*                                                                         
002600 01  EMS-Attendance-Record.                                               
002700     03  ATT-ID              pic 9(14)     comp.                          
002800     03  ATT-COMPOSITE-KEY.                                               
002900         05  ATT-EMP-ID      pic 9(6)      comp.                          
003000         05  ATT-DATE        pic 9(8)      comp.                          
003100     03  ATT-STATUS          pic x(1).                                    
003200         88  ATT-PRESENT         value "P".                               
003300         88  ATT-ABSENT          value "A".                               
003400         88  ATT-HALF-DAY        value "H".                               
003500         88  ATT-ON-LEAVE        value "L".                               
003600     03  ATT-LEAVE-ID        pic 9(6)      comp.                          
003700     03  ATT-REMARKS         pic x(30).                                   
003800     03  ATT-FINALIZED       pic x(1).                                    
003900         88  ATT-IS-FINAL        value "Y".                               
004000         88  ATT-IS-OPEN         value "N".                               
004100     03  filler              pic x(15).                                   
004200*                                                                         
