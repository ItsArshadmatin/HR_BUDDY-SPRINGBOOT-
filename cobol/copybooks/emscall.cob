000100*                                                                         
000200*    EMSCALL.COB - INTER-PROGRAM LINKAGE FOR THE EMS SUITE                
000300*    ==========================================================           
000400*    Passed by EMS000 to each service program it CALLs, and               
000500*    from EMSLVE01 down to EMSATT01 when a leave approval has             
000600*    to be propagated onto the attendance ledger.  Adapted                
000700*    from the ACAS wscall.cob WS-Calling-Data block - same                
000800*    fields, same purpose, trimmed of the cron/menu-position              
000900*    fields ACAS needed for its own interactive chaining.                 
001000*                                                                         
001100*    14/03/89 jm - 1.0.00 Created.                                        
001200*    02/09/91 jm -  .01 Ems-Sub-Function added for leave                  
001300*                       approve versus reject in EMSLVE01.                
001400*    23/02/93 jm -  .02 Ems-Today-Date added - was a WS 77                
001500*                       in every calling program, now set                 
001600*                       once by EMS000 at start of run.                   
001700*                                                                         
001800 01  EMS-Calling-Data.                                                    
001900     03  EMS-CALLED          pic x(8).                                    
002000     03  EMS-CALLER          pic x(8).                                    
002100     03  EMS-TERM-CODE       pic 99        comp.                          
002200     03  EMS-PROCESS-FUNC    pic 9         comp.                          
002300     03  EMS-SUB-FUNCTION    pic 9         comp.                          
002400     03  EMS-CD-YEAR         pic 9(4)      comp.                          
002500     03  EMS-CD-MONTH        pic 99        comp.                          
002600     03  EMS-CD-KEY-1        pic 9(8)      comp.                          
002700     03  EMS-Today-Date      pic 9(8)      comp.                          
002800    03  filler              pic x(4).                                     
002900*                                                                         
