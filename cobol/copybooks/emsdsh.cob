000100*                                                                         
000200*    EMSDSH.COB - WORKING STORAGE FOR DASHBOARD CONTROL TOTALS            
000300*    ==========================================================           
000400*    Not a file - an accumulator block built by a single pass of          
000500*    the Employee master and a single pass of the Leave-Request           
000600*    file, then handed to EMSDSH01 for printing.  Adapted from            
000700*    the ACAS wspycoh.cob company-history accumulator - same              
000800*    style of block of running totals plus an occurs table, cut           
000900*    down from quarter/year tax buckets to the handful of counts          
001000*    and one small department table this suite needs.                     
001100*                                                                         
001200*    14/03/89 jm - 1.0.00 Created.                                        
001300*    19/06/94 jm -  .01 Dsh-Dept-Table widened to 20 entries -            
001400*                       15 was not enough on the pilot data.              
001500*                                                                         
001600 01  DSH-Statistics.                                                      
001700     03  DSH-TOTAL-STAFF        pic 9(5)      comp.                       
001800     03  DSH-ON-LEAVE-TODAY     pic 9(5)      comp.                       
001900     03  DSH-PENDING-REQS       pic 9(5)      comp.                       
002000     03  DSH-PAYROLL-COST       pic s9(9)v99  comp-3.                     
002100     03  DSH-DEPT-USED          pic 9(3)      comp.                       
002200     03  DSH-DEPT-TABLE.                                                  
002300         05  DSH-DEPT-ENTRY occurs 20 indexed by DSH-DEPT-IX.             
002400             07  DSH-DEPT-NAME    pic x(15).                              
002500             07  DSH-DEPT-COUNT   pic 9(5)   comp.                        
002600     03  filler                 pic x(6).                                 
002700*                                                                         
