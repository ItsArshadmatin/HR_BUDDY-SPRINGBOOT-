000100*                                                                         
000200*    EMSEMP.COB - RECORD DEFINITION FOR EMPLOYEE MASTER FILE              
000300*    ==========================================================           
000400*    Uses Emp-Id as key.  Adapted from the ACAS wspyemp.cob               
000500*    employee master, cut down to the fields this HR suite                
000600*    actually maintains - no tax/benefit tables here, see                 
000700*    EMSPAY.COB for the payroll-cycle output record instead.              
000800*                                                                         
000900*    Logical field size 105 bytes; growth/redefine blocks below           
001000*    carry the record past that, same as Wspyemp.cob always               
001100*    ships more filler than the fields in current use call for.           
001200*                                                                         
001300*    14/03/89 jm - 1.0.00 Created.                                        
001400*    02/09/91 jm -  .01 Emp-Role split from Emp-Dept, 88s added.          
001500*    19/06/94 jm -  .02 Emp-Leave-Bal added for leave decrement.          
001600*    07/01/99 jm -  .03 Emp-Active added - deletes are soft only.         
001700*    22/09/03 jm -  .04 Master brought up to the shop's usual             
001800*                       weight for a key file - reserve growth            
001900*                       fillers either side of Dept/Role (HR is           
002000*                       forever asking for "one more code field"          
002100*                       and it is cheaper to hold the space on            
002200*                       the record now than to resize the                 
002300*                       indexed file again), char-array redefines         
002400*                       on Name/Email/Dept for the search/sort            
002500*                       utilities, PIC widths zero-padded to the          
002600*                       shop standard.                                    
002700*                                                                         
002800 01  EMS-Employee-Record.                                                 
002900     03  EMP-ID              pic 9(06)     comp.                          
003000     03  EMP-NAME            pic x(30).                                   
003100     03  EMP-NAME-Redef  redefines EMP-NAME.                              
003200         05  EMP-NAME-Chr        pic x occurs 30.                         
003300     03  filler              pic x(08).                                   
003400     03  EMP-EMAIL           pic x(40).                                   
003500     03  EMP-EMAIL-Redef redefines EMP-EMAIL.                             
003600         05  EMP-EMAIL-Chr       pic x occurs 40.                         
003700     03  filler              pic x(10).                                   
003800     03  EMP-DEPT            pic x(15).                                   
003900     03  EMP-DEPT-Redef  redefines EMP-DEPT.                              
004000         05  EMP-DEPT-Code       pic x(05).                               
004100         05  EMP-DEPT-Name       pic x(10).                               
004200     03  filler              pic x(05).                                   
004300     03  EMP-ROLE            pic x(03).                                   
004400         88  EMP-ROLE-ADMIN      value "ADM".                             
004500         88  EMP-ROLE-HR         value "HR ".                             
004600         88  EMP-ROLE-EMPLOYEE   value "EMP".                             
004700     03  filler              pic x(02).                                   
004800     03  EMP-SALARY          pic s9(07)v99 comp-3.                        
004900     03  EMP-LEAVE-BAL       pic s9(03)    comp-3.                        
005000     03  EMP-ACTIVE          pic x(01).                                   
005100         88  EMP-IS-ACTIVE       value "Y".                               
005200         88  EMP-IS-INACTIVE     value "N".                               
005300     03  filler              pic x(10).                                   
005400     03  EMP-Future-Use      pic x(15).                                   
005500*                                                                         
