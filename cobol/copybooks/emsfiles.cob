000100*                                                                         
000200*    EMSFILES.COB - LOGICAL FILE NAME TABLE FOR THE EMS SUITE             
000300*    ==========================================================           
000400*                                                                         
000500*    Adapted from the ACAS wsnames.cob file-name table, cut               
000600*    down from the full Sales/Purchase/Stock/Payroll set to               
000700*    just the four data files this HR suite reads and writes.             
000800*    Kept as a single occurs table so a driver program can                
000900*    hand the whole block to a called service in one MOVE,                
001000*    same as ACAS does.                                                   
001100*                                                                         
001200*    14/03/89 jm - 1.0.00 Created for the monthly HR rework.              
001300*    02/09/91 jm -  .01 Added Dsh-Line-Name for the dashboard.            
001400*    19/06/94 jm -  .02 Renumbered - Payslip print file split             
001500*                       out of the payroll file block.                    
001600*                                                                         
001700 01  EMS-File-Defs.                                                       
001800     02  ems-file-defs-a.                                                 
001900         03  Emp-File-Name    pic x(20) value "EMPLOYEE".                 
002000         03  Lve-File-Name    pic x(20) value "LEAVEREQ".                 
002100         03  Att-File-Name    pic x(20) value "ATTEND".                   
002200         03  Pay-File-Name    pic x(20) value "PAYROLL".                  
002300         03  Psl-Line-Name    pic x(20) value "PAYSLIP".                  
002400         03  Dsh-Line-Name    pic x(20) value "DASHBORD".                 
002500     02  filler         redefines ems-file-defs-a.                        
002600         03  EMS-File-Names   pic x(20) occurs 6.                         
002700     02  EMS-File-Defs-Count  binary-short value 6.                       
002800*                                                                         
