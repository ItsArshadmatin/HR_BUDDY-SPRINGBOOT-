000100*                                                                         
000200*    EMSLVE.COB - RECORD DEFINITION FOR LEAVE REQUEST FILE                
000300*    ==========================================================           
000400*    Uses Lve-Id as key.  Adapted from the ACAS wspyhrs.cob               
000500*    pay transaction record - same idea, a small dated                    
000600*    transaction against an employee number, just carrying                
000700*    leave data instead of hours worked.                                  
000800*                                                                         
000900*    File size 62 bytes.                                                  
001000*                                                                         
001100*    14/03/89 jm - 1.0.00 Created.                                        
001200*    11/07/91 jm -  .01 Lve-Type added - P/U paid or unpaid.              
001300*    23/02/93 jm -  .02 Lve-Reason widened to x(30) on request.           
001400*                                                                         
001500 01  EMS-Leave-Record.                                                    
001600     03  LVE-ID              pic 9(6)      comp.                          
001700     03  LVE-EMP-ID          pic 9(6)      comp.                          
001800     03  LVE-START-DATE      pic 9(8)      comp.                          
001900     03  LVE-END-DATE        pic 9(8)      comp.                          
002000     03  LVE-REASON          pic x(30).                                   
002100     03  LVE-STATUS          pic x(1).                                    
002200         88  LVE-PENDING         value "P".                               
002300         88  LVE-APPROVED        value "A".                               
002400         88  LVE-REJECTED        value "R".                               
002500     03  LVE-TYPE            pic x(1).                                    
002600         88  LVE-PAID-LEAVE      value "P".                               
002700         88  LVE-UNPAID-LEAVE    value "U".                               
002800     03  filler              pic x(14).                                   
002900*                                                                         
