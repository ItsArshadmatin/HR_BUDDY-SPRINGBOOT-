000100*                                                                         
000200*    EMSMSGS.COB - COMMON ERROR / STATUS MESSAGE LITERALS                 
000300*    ======================================================               
000400*                                                                         
000500*    Common message block, one entry per condition, copied                
000600*    into every EMS program the same way ACAS copies its                  
000700*    SYnnn table into py000/vacprint/pyrgstr.  HRnnn numbers              
000800*    are this suite's own; SYnnn kept for file-status style               
000900*    errors so the numbering matches the rest of the shop.                
001000*                                                                         
001100*    14/03/89 jm - 1.0.00 Created.                                        
001200*    11/07/91 jm -  .01 Added HR010-HR013 leave balance chks.             
001300*    23/02/93 jm -  .02 Added HR020-HR024 payroll preconds.               
001400*    30/11/98 jm -  .03 Y2K sweep - no 2 digit years held                 
001500*                       in this copybook, text unchanged.                 
001600*    05/01/02 jm -  .04 Added HR030 email-uniqueness msg.                 
001700*                                                                         
001800 01  EMS-Error-Messages.                                                  
001900*    System wide - file status style                                      
002000     03  SY001  pic x(40)                                                 
002100         value "SY001 FILE OPEN FAILED - STATUS =".                       
002200     03  SY002  pic x(40)                                                 
002300         value "SY002 RECORD NOT FOUND".                                  
002400     03  SY003  pic x(40)                                                 
002500         value "SY003 UNEXPECTED END OF FILE".                            
002600*    Attendance module                                                    
002700     03  HR001  pic x(48)                                                 
002800         value "HR001 ATTEND RECORD IS FINALIZED - REJECTED".             
002900     03  HR002  pic x(40)                                                 
003000         value "HR002 ATTENDANCE RECORD NOT FOUND".                       
003100*    Leave module                                                         
003200     03  HR010  pic x(48)                                                 
003300         value "HR010 LEAVE START DATE AFTER END DATE".                   
003400     03  HR011  pic x(48)                                                 
003500         value "HR011 LEAVE START DATE IS RETROACTIVE".                   
003600     03  HR012  pic x(48)                                                 
003700         value "HR012 LEAVE DAYS EXCEED LEAVE BALANCE".                   
003800     03  HR013  pic x(48)                                                 
003900         value "HR013 LEAVE REQUEST ALREADY PROCESSED".                   
004000*    Payroll module                                                       
004100     03  HR020  pic x(48)                                                 
004200         value "HR020 ATTENDANCE NOT FINALIZED FOR MONTH".                
004300     03  HR021  pic x(48)                                                 
004400         value "HR021 PAYROLL ALREADY GENERATED".                         
004500     03  HR022  pic x(48)                                                 
004600         value "HR022 NO PAYROLL RECORDS FOR MONTH".                      
004700*    Employee maintenance module                                          
004800     03  HR030  pic x(48)                                                 
004900         value "HR030 EMAIL ALREADY EXISTS ON FILE".                      
005000*                                                                         
005100 01  EMS-Error-Code       pic 999 comp.                                   
005200*                                                                         
