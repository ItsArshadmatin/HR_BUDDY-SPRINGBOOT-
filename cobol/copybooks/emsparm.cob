000100*                                                                         
000200*    EMSPARM.COB - LINKAGE PARAMETER AREA FOR EMS SERVICE CALLS           
000300*    ==========================================================           
000400*    One fixed 64-byte buffer passed CALL ... USING between               
000500*    EMS000 and each service program, then redefined by the               
000600*    called program as the view that matches its own function.            
000700*    Same trick ACAS uses for its DFHCOMMAREA-style linkage               
000800*    blocks - one physical area, several logical shapes.                  
000900*                                                                         
001000*    14/03/89 jm - 1.0.00 Created.                                        
001100*    02/09/91 jm -  .01 Attendance and Leave views split apart            
001200*                       - they were sharing a view and stepping           
001300*                       on each other's Date-2 field.                     
001400*    19/06/94 jm -  .02 Payroll view added for Generate,                  
001500*                       Mark-Paid and Process-Month.                      
001600*    11/03/03 jm -  .03 Leave-Appr view added - Apply-Leave-              
001700*                       Approval needs its own start/end dates.           
001800*                                                                         
001900 01  EMS-Service-Params.                                                  
002000     03  SVP-Function        pic x(4).                                    
002100     03  filler              pic x(4).                                    
002200     03  SVP-Emp-Id          pic 9(6)   comp.                             
002300     03  SVP-Date-1          pic 9(8)   comp.                             
002400     03  SVP-Date-2          pic 9(8)   comp.                             
002500     03  SVP-Id-No           pic 9(8)   comp.                             
002600     03  SVP-Status-Code     pic x(1).                                    
002700     03  SVP-Type-Code       pic x(1).                                    
002800     03  SVP-Text            pic x(30).                                   
002900     03  SVP-Return-Code     pic 9(2)   comp.                             
003000     03  filler              pic x(6).                                    
003100*                                                                         
003200 01  EMS-Attendance-Params redefines EMS-Service-Params.                  
003300     03  ATP-Function        pic x(4).                                    
003400     03  filler              pic x(4).                                    
003500     03  ATP-Emp-Id          pic 9(6)   comp.                             
003600     03  ATP-Date            pic 9(8)   comp.                             
003700     03  filler              pic x(4).                                    
003800     03  ATP-Att-Id          pic 9(8)   comp.                             
003900     03  ATP-Status          pic x(1).                                    
004000     03  ATP-Leave-Type      pic x(1).                                    
004100     03  ATP-Remarks         pic x(30).                                   
004200     03  ATP-Return-Code     pic 9(2)   comp.                             
004300     03  filler              pic x(6).                                    
004400*                                                                         
004500 01  EMS-Leave-Params redefines EMS-Service-Params.                       
004600     03  LVP-Function        pic x(4).                                    
004700     03  filler              pic x(4).                                    
004800     03  LVP-Emp-Id          pic 9(6)   comp.                             
004900     03  LVP-Start-Date      pic 9(8)   comp.                             
005000     03  LVP-End-Date        pic 9(8)   comp.                             
005100     03  LVP-Lve-Id          pic 9(8)   comp.                             
005200     03  LVP-New-Status      pic x(1).                                    
005300     03  LVP-Type            pic x(1).                                    
005400     03  LVP-Reason          pic x(30).                                   
005500     03  LVP-Return-Code     pic 9(2)   comp.                             
005600     03  filler              pic x(6).                                    
005700*                                                                         
005800 01  EMS-Payroll-Params redefines EMS-Service-Params.                     
005900     03  PYP-Function        pic x(4).                                    
006000     03  filler              pic x(4).                                    
006100     03  PYP-Month           pic 9(2)   comp.                             
006200     03  filler              pic xx.                                      
006300     03  PYP-Year            pic 9(4)   comp.                             
006400     03  filler              pic xx.                                      
006500     03  PYP-Pay-Id          pic 9(8)   comp.                             
006600     03  filler              pic x(36).                                   
006700     03  PYP-Return-Code     pic 9(2)   comp.                             
006800     03  filler              pic x(6).                                    
006900*                                                                         
007000 01  EMS-Leave-Appr-Params redefines EMS-Service-Params.                  
007100     03  LAP-Function        pic x(4).                                    
007200     03  filler              pic x(4).                                    
007300     03  LAP-Emp-Id          pic 9(6)   comp.                             
007400     03  LAP-Start-Date      pic 9(8)   comp.                             
007500     03  LAP-End-Date        pic 9(8)   comp.                             
007600     03  LAP-Lve-Id          pic 9(6)   comp.                             
007700     03  filler              pic xx.                                      
007800     03  LAP-Leave-Type      pic x(1).                                    
007900     03  filler              pic x(31).                                   
008000     03  LAP-Return-Code     pic 9(2)   comp.                             
008100     03  filler              pic x(6).                                    
008200*                                                                         
