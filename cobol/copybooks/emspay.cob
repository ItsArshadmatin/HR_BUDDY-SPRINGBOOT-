000100*                                                                         
000200*    EMSPAY.COB - RECORD DEFINITION FOR PAYROLL OUTPUT FILE               
000300*    ==========================================================           
000400*    One record per (Pay-Emp-Id, Pay-Month, Pay-Year).  Adapted           
000500*    from the ACAS wspypay.cob pay record - same key shape, the           
000600*    units/rate pair swapped for the prorated salary fields this          
000700*    HR suite computes from the attendance ledger.                        
000800*                                                                         
000900*    File size 49 bytes.                                                  
001000*                                                                         
001100*    14/03/89 jm - 1.0.00 Created.                                        
001200*    02/09/91 jm -  .01 Pay-Payable-Days changed from comp-3 to           
001300*                       comp - stored value is always whole days.         
001400*    19/06/94 jm -  .02 Pay-Paid-Date added for mark-as-paid step.        
001500*                                                                         
001600 01  EMS-Payroll-Record.                                                  
001700     03  PAY-ID              pic 9(6)      comp.                          
001800     03  PAY-COMPOSITE-KEY.                                               
001900         05  PAY-EMP-ID      pic 9(6)      comp.                          
002000         05  PAY-MONTH       pic 9(2)      comp.                          
002100         05  PAY-YEAR        pic 9(4)      comp.                          
002200     03  PAY-BASE-SALARY     pic s9(7)v99  comp-3.                        
002300     03  PAY-PAYABLE-DAYS    pic 9(2)      comp.                          
002400     03  PAY-DEDUCTION       pic s9(7)v99  comp-3.                        
002500     03  PAY-NET-SALARY      pic s9(7)v99  comp-3.                        
002600     03  PAY-STATUS          pic x(1).                                    
002700         88  PAY-GENERATED       value "G".                               
002800         88  PAY-PAID            value "P".                               
002900     03  PAY-PAID-DATE       pic 9(8)      comp.                          
003000     03  filler              pic x(15).                                   
003100*                                                                         
