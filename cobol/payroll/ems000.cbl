000100*                                                                         
000200*    EMS000 - HR MONTHLY CYCLE DRIVER                                     
000300*    =================================                                    
000400*                                                                         
000500*    Runs the month-end close in sequence - finalize the prior            
000600*    month's attendance ledger, generate payroll from it, mark            
000700*    every record paid, print payslips, then print the HR                 
000800*    dashboard.  A pure batch driver - no menu/screen code, the           
000900*    interactive employee-maintenance and leave apply/approve             
001000*    services are invoked on demand by their own callers, not             
001100*    by this job.                                                         
001200*                                                                         
001300*    Adapted from the housekeeping shape of the ACAS PY000                
001400*    start-of-day driver, stripped of its operator menu and               
001500*    date-format handling since this run is unattended.                   
001600*                                                                         
001700     identification          division.                                    
001800*    ================================                                     
001900*                                                                         
002000     program-id.             EMS000.                                      
002100     author.                 J MERRIDEW.                                  
002200     installation.           APPLEWOOD HR SYSTEMS.                        
002300     date-written.           23/02/93.                                    
002400     date-compiled.                                                       
002500     security.               COPYRIGHT (C) 1993-2003, J MERRIDEW.         
002600                             FOR INTERNAL USE ON THE HR MONTHLY           
002700                             CYCLE ONLY.                                  
002800*                                                                         
002900*    Remarks.                Closes the month that has just               
003000*                            ended - always the calendar month            
003100*                            before the run date, this job is             
003200*                            not told which month to close.               
003300*                                                                         
003400*    Called modules.         EMSATT01, EMSPAY01, EMSPSL01,                
003500*                            EMSDSH01.                                    
003600*    Files used.             None - all file work is done by              
003700*                            the called service programs.                 
003800*                                                                         
003900*    Changes:                                                             
004000*    23/02/93 jm - 1.0.00 Created for the monthly HR rework.              
004100*    19/06/94 jm -     .01 Payroll generate/process/payslip               
004200*                          steps added once EMSPAY01 was built.           
004300*    07/01/99 jm -     .02 Y2K sweep - close-month worked out             
004400*                          from a 4 digit ACCEPT FROM DATE                
004500*                          year, century no longer assumed.               
004600*    05/01/02 jm -     .03 Dashboard step added as the last               
004700*                          leg of the run.                                
004800*                                                                         
004900     environment             division.                                    
005000*    ================================                                     
005100*                                                                         
005200     configuration           section.                                     
005300     special-names.                                                       
005400         C01 is TOP-OF-FORM                                               
005500         CLASS DIGITS is "0123456789"                                     
005600         UPSI-0 ON RUN-OK OFF RUN-FAILED.                                 
005700*                                                                         
005800     data                    division.                                    
005900*    ================================                                     
006000*                                                                         
006100     working-storage         section.                                     
006200*    -----------------------                                              
006300     77  Prog-Name           pic x(15) value "EMS000 (1.0.03)".           
006400*                                                                         
006500     01  WS-Run-Date.                                                     
006600         03  WS-Run-Year         pic 9(4).                                
006700         03  WS-Run-Month        pic 99.                                  
006800         03  WS-Run-Day          pic 99.                                  
006900*                                                                         
007000     01  WS-Run-Date-Redef redefines WS-Run-Date                          
007100                                 pic 9(8).                                
007200*                                                                         
007300     01  WS-Close-Data.                                                   
007400         03  WS-Close-Year       pic 9(4)      comp.                      
007500         03  WS-Close-Month      pic 9(2)      comp.                      
007600         03  filler              pic x(2).                                
007700*                                                                         
007800     01  WS-Close-Date           pic 9(8)      comp.                      
007900*                                                                         
008000     01  WS-Step-Count           pic 9(2)      comp value zero.           
008100     01  WS-Step-Redef redefines WS-Step-Count.                           
008200         03  filler              pic x.                                   
008300*                                                                         
008400     copy "emscall.cob".                                                  
008500     copy "emsparm.cob".                                                  
008600*                                                                         
008700     procedure division.                                                  
008800*                                                                         
008900     aa000-Main              section.                                     
009000*    **************************                                           
009100*                                                                         
009200         accept  WS-Run-Date  from date yyyymmdd.                         
009300         move    WS-Run-Month to WS-Close-Month.                          
009400         move    WS-Run-Year  to WS-Close-Year.                           
009500         if      WS-Run-Month = 01                                        
009600                 move  12                to WS-Close-Month                
009700                 subtract 1 from WS-Close-Year                            
009800         else                                                             
009900                 subtract 1 from WS-Close-Month                           
010000         end-if.                                                          
010100         compute WS-Close-Date =                                          
010200                 (WS-Close-Year  * 10000)                                 
010300               + (WS-Close-Month * 100)                                   
010400               +  01.                                                     
010500         move    WS-Run-Date-Redef to EMS-Today-Date                      
010600                 of EMS-Calling-Data.                                     
010700*                                                                         
010800         perform bb100-Finalize-Attendance.                               
010900         perform bb200-Generate-Payroll.                                  
011000         perform bb300-Process-Payroll.                                   
011100         perform bb400-Print-Payslips.                                    
011200         perform bb500-Print-Dashboard.                                   
011300*                                                                         
011400         goback.                                                          
011500*                                                                         
011600     aa000-Exit.                                                          
011700         exit                section.                                     
011800*                                                                         
011900     bb100-Finalize-Attendance section.                                   
012000*    *********************************                                    
012100*                                                                         
012200         move    "FINL"        to ATP-Function                            
012300                                   of EMS-Attendance-Params.              
012400         move    WS-Close-Date to ATP-Date                                
012500                                   of EMS-Attendance-Params.              
012600         call    "EMSATT01" using EMS-Calling-Data                        
012700                                  EMS-Service-Params.                     
012800         add     1 to WS-Step-Count.                                      
012900*                                                                         
013000     bb100-Exit.                                                          
013100         exit                section.                                     
013200*                                                                         
013300     bb200-Generate-Payroll  section.                                     
013400*    *******************************                                      
013500*                                                                         
013600         move    "GENP"         to PYP-Function                           
013700                                    of EMS-Payroll-Params.                
013800         move    WS-Close-Month to PYP-Month                              
013900                                    of EMS-Payroll-Params.                
014000         move    WS-Close-Year  to PYP-Year                               
014100                                    of EMS-Payroll-Params.                
014200         call    "EMSPAY01" using EMS-Calling-Data                        
014300                                  EMS-Service-Params.                     
014400         add     1 to WS-Step-Count.                                      
014500*                                                                         
014600     bb200-Exit.                                                          
014700         exit                section.                                     
014800*                                                                         
014900     bb300-Process-Payroll   section.                                     
015000*    *******************************                                      
015100*                                                                         
015200*    Marks every record generated above as paid - this shop               
015300*    settles the whole month in one sweep, individual mark-               
015400*    as-paid (PYP-Function "MARP") is left for an operator                
015500*    correction run, not the automated cycle.                             
015600*                                                                         
015700         move    "PROC"         to PYP-Function                           
015800                                    of EMS-Payroll-Params.                
015900         move    WS-Close-Month to PYP-Month                              
016000                                    of EMS-Payroll-Params.                
016100         move    WS-Close-Year  to PYP-Year                               
016200                                    of EMS-Payroll-Params.                
016300         call    "EMSPAY01" using EMS-Calling-Data                        
016400                                  EMS-Service-Params.                     
016500         add     1 to WS-Step-Count.                                      
016600*                                                                         
016700     bb300-Exit.                                                          
016800         exit                section.                                     
016900*                                                                         
017000     bb400-Print-Payslips    section.                                     
017100*    *******************************                                      
017200*                                                                         
017300         call    "EMSPSL01" using EMS-Calling-Data.                       
017400         add     1 to WS-Step-Count.                                      
017500*                                                                         
017600     bb400-Exit.                                                          
017700         exit                section.                                     
017800*                                                                         
017900     bb500-Print-Dashboard   section.                                     
018000*    *******************************                                      
018100*                                                                         
018200         call    "EMSDSH01" using EMS-Calling-Data.                       
018300         add     1 to WS-Step-Count.                                      
018400*                                                                         
018500     bb500-Exit.                                                          
018600         exit                section.                                     
018700*                                                                         
