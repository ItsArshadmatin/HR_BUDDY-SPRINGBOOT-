000100*                                                                         
000200*    EMSATT01 - ATTENDANCE LEDGER MAINTENANCE SERVICE                     
000300*    =================================================                    
000400*                                                                         
000500*    Initializes an employee's attendance ledger for a calendar           
000600*    month, applies day by day status changes, finalizes a month          
000700*    so payroll can run against it, and folds an approved leave           
000800*    request onto the ledger a day at a time.  Called by EMS000           
000900*    for the driver's own INIT/FINL steps and by EMSLVE01 when a          
001000*    leave request is approved.                                           
001100*                                                                         
001200*    Adapted from the day/record processing style of the ACAS             
001300*    PYRGSTR check-register print program - same section layout,          
001400*    same sequential-scan-with-a-key-lookup idiom, no printing.           
001500*                                                                         
001600      identification          division.                                   
001700*    ================================                                     
001800*                                                                         
001900      program-id.             EMSATT01.                                   
002000      author.                 J MERRIDEW.                                 
002100      installation.           APPLEWOOD HR SYSTEMS.                       
002200      date-written.           14/03/89.                                   
002300      date-compiled.                                                      
002400      security.               COPYRIGHT (C) 1989-2003, J MERRIDEW.        
002500                              FOR INTERNAL USE ON THE HR MONTHLY          
002600                              CYCLE ONLY.                                 
002700*                                                                         
002800*    Remarks.                Attendance ledger service,                   
002900*                            called with a 4-byte function code -         
003000*                            INIT, UPDT, FINL, APLV.                      
003100*                                                                         
003200*    Called modules.         None.                                        
003300*    Files used.             Attend-File-I/O, key (Emp-Id,Date).          
003400*                            Employee-File - Input, keyed Emp-Id.         
003500*                                                                         
003600*    Error messages used.    SY001-SY003, HR001, HR002.                   
003700*                                                                         
003800*    Changes:                                                             
003900*    14/03/89 jm - 1.0.00 Created.                                        
004000*    02/09/91 jm -     .01 Apply-Leave-Appr entry point added for         
004100*                          EMSLVE01 to call on approval.                  
004200*    19/06/94 jm -     .02 Finalize-Month changed to a full scan          
004300*                          rather than per-employee reads-too slow        
004400*                          on the 400 employee pilot site.                
004500*    07/01/99 jm -     .03 Y2K sweep - Att-Date and working dates         
004600*                          confirmed ccyymmdd, no window needed.          
004700*    05/01/02 jm -     .04 Days-In-Month corrected for century            
004800*                          leap rule (2000 is leap, 1900 is not).         
004900*    11/03/03 jm -     .05 Att-Id now derived from day + emp no,          
005000*                          the run counter drifted across runs.           
005100*    22/09/03 jm -     .06 Initialize-Month was seeding every             
005200*                          day Present with blank remarks -               
005300*                          payroll proration paid days nobody had         
005400*                          reported.  Now seeds Absent status,            
005500*                          remarks "Auto-generated".                      
005600*    29/09/03 jm -     .07 Apply-Leave-Appr received Lap-Leave-           
005700*                          Type from Emslve01 and threw it away -         
005800*                          approved days carried On-Leave status          
005900*                          but no remarks at all.  Day-Loop now           
006000*                          builds "Leave Approved: <type>" into           
006100*                          Att-Remarks before the rewrite, as HR's        
006200*                          leave audit report expects.                    
006300*    30/09/03 jm -     .08 Two faults from the same audit.  One,          
006400*                          Day-Loop dropped an approved day on            
006500*                          the floor whenever no ledger row was           
006600*                          there to rewrite - true for every Adm/         
006700*                          Hr employee and for any span crossing          
006800*                          into a month Initialize-Month has not          
006900*                          run for yet.  Now writes a new open            
007000*                          (Att-Finalized "N") row in that case           
007100*                          instead of just skipping to Next-Day.          
007200*                          Two, Att-Id (see .05) turned out not to        
007300*                          be unique after all - the day+emp-no           
007400*                          split repeats every month.  Att-Id is          
007500*                          now the full Emp-Id/Date composite (see        
007600*                          Emsatt.Cob .03), computed the same way         
007700*                          in both Initialize-Month and here.             
007800*                                                                         
007900      environment             division.                                   
008000*    ================================                                     
008100*                                                                         
008200      configuration           section.                                    
008300      special-names.                                                      
008400          C01 is TOP-OF-FORM                                              
008500          CLASS DIGITS is "0123456789"                                    
008600          UPSI-0 ON STATUS-BAD OFF STATUS-OK.                             
008700*                                                                         
008800      input-output            section.                                    
008900      file-control.                                                       
009000          select  Attend-File    assign        Att-File-Name              
009100                                  organization  indexed                   
009200                                  access mode   dynamic                   
009300                                  record key    ATT-COMPOSITE-KEY         
009400                                  status        WS-Att-Status.            
009500          select  Employee-File  assign        Emp-File-Name              
009600                                  organization  indexed                   
009700                                  access mode   dynamic                   
009800                                  record key    EMP-ID                    
009900                                  status        WS-Emp-Status.            
010000*                                                                         
010100      data                    division.                                   
010200*    ================================                                     
010300*                                                                         
010400      file                    section.                                    
010500*                                                                         
010600      fd  Attend-File.                                                    
010700      copy "emsatt.cob".                                                  
010800*                                                                         
010900      fd  Employee-File.                                                  
011000      copy "emsemp.cob".                                                  
011100*                                                                         
011200      working-storage         section.                                    
011300*    -----------------------                                              
011400      77  Prog-Name           pic x(16) value "EMSATT01(1.0.08)".         
011500*                                                                         
011600      copy "emsfiles.cob".                                                
011700      copy "emsmsgs.cob".                                                 
011800*                                                                         
011900      01  WS-Data.                                                        
012000          03  WS-Att-Status       pic xx.                                 
012100          03  WS-Emp-Status       pic xx.                                 
012200          03  WS-Eval-Msg         pic x(48) value spaces.                 
012300          03  WS-Day-Count        pic 99         comp.                    
012400          03  WS-Day-Ix           pic 99         comp.                    
012500          03  WS-Century          pic 99.                                 
012600          03  WS-Yr-In-Cent       pic 99.                                 
012700          03  WS-Appr-Emp-Id      pic 9(6)       comp.                    
012800          03  WS-Appr-Lve-Id      pic 9(6)       comp.                    
012900          03  WS-Appr-End-Date9   pic 9(8)       comp.                    
013000          03  WS-Appr-Remarks     pic x(30)      value spaces.            
013100          03  filler              pic x(4).                               
013200*                                                                         
013300      01  WS-Work-Date.                                                   
013400          03  WS-Wk-Year          pic 9(4).                               
013500          03  WS-Wk-Month         pic 99.                                 
013600          03  WS-Wk-Day           pic 99.                                 
013700      01  WS-Work-Date9   redefines WS-Work-Date                          
013800                                  pic 9(8).                               
013900*                                                                         
014000      01  WS-Scan-Date.                                                   
014100          03  WS-Sc-Year          pic 9(4).                               
014200          03  WS-Sc-Month         pic 99.                                 
014300          03  WS-Sc-Day           pic 99.                                 
014400      01  WS-Scan-Date9   redefines WS-Scan-Date                          
014500                                  pic 9(8).                               
014600*                                                                         
014700      01  WS-Days-In-Month-Table.                                         
014800          03  WS-DIM-Ordinary.                                            
014900              05  filler          pic 99 value 31.                        
015000              05  filler          pic 99 value 28.                        
015100              05  filler          pic 99 value 31.                        
015200              05  filler          pic 99 value 30.                        
015300              05  filler          pic 99 value 31.                        
015400              05  filler          pic 99 value 30.                        
015500              05  filler          pic 99 value 31.                        
015600              05  filler          pic 99 value 31.                        
015700              05  filler          pic 99 value 30.                        
015800              05  filler          pic 99 value 31.                        
015900              05  filler          pic 99 value 30.                        
016000              05  filler          pic 99 value 31.                        
016100          03  WS-DIM-Redef    redefines WS-DIM-Ordinary.                  
016200              05  WS-DIM-Entry    pic 99 occurs 12 times.                 
016300*                                                                         
016400      linkage                 section.                                    
016500      copy "emscall.cob".                                                 
016600      copy "emsparm.cob".                                                 
016700*                                                                         
016800      procedure division using EMS-Calling-Data                           
016900                                EMS-Service-Params.                       
017000*                                                                         
017100      aa000-Main              section.                                    
017200*    **************************                                           
017300*                                                                         
017400          move    zero to ATP-Return-Code.                                
017500          evaluate ATP-Function                                           
017600              when "INIT" perform aa100-Initialize-Month                  
017700                                  thru aa100-Exit                         
017800              when "UPDT" perform aa200-Update-Record                     
017900                                  thru aa200-Exit                         
018000              when "FINL" perform aa300-Finalize-Month                    
018100                                  thru aa300-Exit                         
018200              when "APLV" perform aa400-Apply-Leave-Appr                  
018300                                  thru aa400-Exit                         
018400              when other  move   9 to ATP-Return-Code                     
018500          end-evaluate.                                                   
018600          goback.                                                         
018700*                                                                         
018800      aa000-Exit.                                                         
018900          exit                section.                                    
019000*                                                                         
019100      aa100-Initialize-Month  section.                                    
019200*    ******************************                                       
019300*                                                                         
019400*    Builds one open attendance record per active employee for            
019500*    every calendar day of the month named in ATP-Date (day part          
019600*    is ignored - only the year and month are used).                      
019700*                                                                         
019800          move    ATP-Date  to WS-Work-Date9.                             
019900          move    WS-Wk-Year  to WS-Sc-Year.                              
020000          move    WS-Wk-Month to WS-Sc-Month.                             
020100          perform zz070-Days-In-Month thru zz070-Exit.                    
020200          move    1 to WS-Day-Ix.                                         
020300*                                                                         
020400      aa110-Day-Loop.                                                     
020500          if      WS-Day-Ix > WS-Day-Count                                
020600                  go to aa100-Exit.                                       
020700          move    WS-Day-Ix to WS-Sc-Day.                                 
020800          open    input Employee-File.                                    
020900          go to   aa120-Employee-Loop.                                    
021000*                                                                         
021100      aa115-Next-Day.                                                     
021200          close   Employee-File.                                          
021300          add     1 to WS-Day-Ix.                                         
021400          go to   aa110-Day-Loop.                                         
021500*                                                                         
021600      aa120-Employee-Loop.                                                
021700          read    Employee-File next record                               
021800                  at end go to aa115-Next-Day.                            
021900          if      not EMP-ROLE-EMPLOYEE                                   
022000                  go to aa120-Employee-Loop.                              
022100          if      not EMP-IS-ACTIVE                                       
022200                  go to aa120-Employee-Loop.                              
022300          move    EMP-ID       to ATT-EMP-ID.                             
022400          move    WS-Scan-Date9 to ATT-DATE.                              
022500          compute ATT-ID = (ATT-EMP-ID * 100000000) + ATT-DATE.           
022600          set     ATT-ABSENT    to true.                                  
022700          move    zero          to ATT-LEAVE-ID.                          
022800          move    "Auto-generated" to ATT-REMARKS.                        
022900          set     ATT-IS-OPEN   to true.                                  
023000          write   EMS-Attendance-Record                                   
023100                  invalid key                                             
023200                  continue                                                
023300          end-write.                                                      
023400          go to   aa120-Employee-Loop.                                    
023500*                                                                         
023600      aa100-Exit.                                                         
023700          exit                section.                                    
023800*                                                                         
023900      aa200-Update-Record     section.                                    
024000*    ******************************                                       
024100*                                                                         
024200*    Records a day's attendance status against one employee.              
024300*    Rejected outright once the month has been finalized - see            
024400*    HR001 - payroll has already priced the month by then.                
024500*                                                                         
024600          move    ATP-Emp-Id  to ATT-EMP-ID.                              
024700          move    ATP-Date    to ATT-DATE.                                
024800          read    Attend-File                                             
024900                  invalid key                                             
025000                  move  2 to ATP-Return-Code                              
025100                  go to aa200-Exit                                        
025200          end-read.                                                       
025300          if      ATT-IS-FINAL                                            
025400                  move  1 to ATP-Return-Code                              
025500                  move  HR001 to WS-Eval-Msg                              
025600                  go to aa200-Exit.                                       
025700          move    ATP-Status  to ATT-STATUS.                              
025800          move    ATP-Remarks to ATT-REMARKS.                             
025900          rewrite EMS-Attendance-Record                                   
026000                  invalid key                                             
026100                  move  3 to ATP-Return-Code                              
026200          end-rewrite.                                                    
026300*                                                                         
026400      aa200-Exit.                                                         
026500          exit                section.                                    
026600*                                                                         
026700      aa300-Finalize-Month    section.                                    
026800*    ******************************                                       
026900*                                                                         
027000*    Locks every attendance record for the month named in                 
027100*    ATP-Date so the payroll run can price a stable ledger.               
027200*    A full sequential scan - the composite key is (Emp-Id,               
027300*    Date) so there is no direct range read by month alone.               
027400*                                                                         
027500          move    ATP-Date to WS-Work-Date9.                              
027600          open    i-o Attend-File.                                        
027700          go to   aa310-Scan-Loop.                                        
027800*                                                                         
027900      aa310-Scan-Loop.                                                    
028000          read    Attend-File next record                                 
028100                  at end go to aa300-Exit.                                
028200          move    ATT-DATE to WS-Scan-Date9.                              
028300          if      WS-Sc-Year not = WS-Wk-Year                             
028400                  go to aa310-Scan-Loop.                                  
028500          if      WS-Sc-Month not = WS-Wk-Month                           
028600                  go to aa310-Scan-Loop.                                  
028700          set     ATT-IS-FINAL to true.                                   
028800          rewrite EMS-Attendance-Record                                   
028900                  invalid key                                             
029000                  continue                                                
029100          end-rewrite.                                                    
029200          go to   aa310-Scan-Loop.                                        
029300*                                                                         
029400      aa300-Exit.                                                         
029500          close   Attend-File.                                            
029600          exit                section.                                    
029700*                                                                         
029800      aa400-Apply-Leave-Appr  section.                                    
029900*    ******************************                                       
030000*                                                                         
030100*    Called from EMSLVE01 the moment a leave request moves to             
030200*    Approved.  Walks the request's date range one day at a               
030300*    time and marks the ledger On-Leave, unless the month is              
030400*    already finalized - a finalized day is left exactly as               
030500*    billed and the leave is simply skipped for that day.                 
030600*                                                                         
030700          move    LAP-Emp-Id     to WS-Appr-Emp-Id.                       
030800          move    LAP-Lve-Id     to WS-Appr-Lve-Id.                       
030900          move    LAP-End-Date   to WS-Appr-End-Date9.                    
031000          move    LAP-Start-Date to WS-Scan-Date9.                        
031100          evaluate LAP-Leave-Type                                         
031200              when "P" move "Leave Approved: PAID"                        
031300                            to WS-Appr-Remarks                            
031400              when "U" move "Leave Approved: UNPAID"                      
031500                            to WS-Appr-Remarks                            
031600              when other                                                  
031700                       move "Leave Approved" to WS-Appr-Remarks           
031800          end-evaluate.                                                   
031900          perform zz070-Days-In-Month thru zz070-Exit.                    
032000*                                                                         
032100      aa410-Day-Loop.                                                     
032200          if      WS-Scan-Date9 > WS-Appr-End-Date9                       
032300                  go to aa400-Exit.                                       
032400          move    WS-Appr-Emp-Id to ATT-EMP-ID.                           
032500          move    WS-Scan-Date9  to ATT-DATE.                             
032600          read    Attend-File                                             
032700                  invalid key                                             
032800                  go to aa415-Write-New-Day.                              
032900          if      ATT-IS-FINAL                                            
033000                  go to aa420-Next-Day.                                   
033100          set     ATT-ON-LEAVE  to true.                                  
033200          move    WS-Appr-Lve-Id to ATT-LEAVE-ID.                         
033300          move    WS-Appr-Remarks to ATT-REMARKS.                         
033400          rewrite EMS-Attendance-Record                                   
033500                  invalid key                                             
033600                  continue                                                
033700          end-rewrite.                                                    
033800          go to   aa420-Next-Day.                                         
033900*                                                                         
034000      aa415-Write-New-Day.                                                
034100*    No ledger row for this employee/date - Adm/Hr staff never            
034200*    get one from Initialize-Month, and a leave span can run              
034300*    into a month not opened yet.  Create the row open, exactly           
034400*    as Initialize-Month would have seeded it, then mark it               
034500*    On-Leave straight away.                                              
034600          compute ATT-ID = (ATT-EMP-ID * 100000000) + ATT-DATE.           
034700          set     ATT-ON-LEAVE  to true.                                  
034800          move    WS-Appr-Lve-Id to ATT-LEAVE-ID.                         
034900          move    WS-Appr-Remarks to ATT-REMARKS.                         
035000          set     ATT-IS-OPEN    to true.                                 
035100          write   EMS-Attendance-Record                                   
035200                  invalid key                                             
035300                  continue                                                
035400          end-write.                                                      
035500*                                                                         
035600      aa420-Next-Day.                                                     
035700          add     1 to WS-Sc-Day.                                         
035800          if      WS-Sc-Day > WS-Day-Count                                
035900                  move  1               to WS-Sc-Day                      
036000                  add   1               to WS-Sc-Month                    
036100                  if    WS-Sc-Month > 12                                  
036200                        move 1 to WS-Sc-Month                             
036300                        add  1 to WS-Sc-Year                              
036400                  end-if                                                  
036500                  perform zz070-Days-In-Month thru zz070-Exit             
036600          end-if.                                                         
036700          go to   aa410-Day-Loop.                                         
036800*                                                                         
036900      aa400-Exit.                                                         
037000          exit                section.                                    
037100*                                                                         
037200      zz070-Days-In-Month     section.                                    
037300*    ******************************                                       
037400*                                                                         
037500*    Returns the number of days in WS-Sc-Month/WS-Sc-Year into            
037600*    WS-Day-Count, correcting February for the century leap rule          
037700*    (divisible by 4, not by 100 unless also by 400).                     
037800*                                                                         
037900          move    WS-DIM-Entry (WS-Sc-Month) to WS-Day-Count.             
038000          if      WS-Sc-Month = 02                                        
038100                  divide  WS-Sc-Year by 4                                 
038200                          giving    WS-Century                            
038300                          remainder WS-Yr-In-Cent                         
038400                  if      WS-Yr-In-Cent = zero                            
038500                          move 29 to WS-Day-Count                         
038600                          divide WS-Sc-Year by 100                        
038700                                 giving    WS-Century                     
038800                                 remainder WS-Yr-In-Cent                  
038900                          if     WS-Yr-In-Cent = zero                     
039000                                 move 28 to WS-Day-Count                  
039100                                 divide WS-Sc-Year by 400                 
039200                                        giving    WS-Century              
039300                                        remainder WS-Yr-In-Cent           
039400                                 if    WS-Yr-In-Cent = zero               
039500                                       move 29 to WS-Day-Count            
039600                                 end-if                                   
039700                          end-if                                          
039800                  end-if                                                  
039900          end-if.                                                         
040000*                                                                         
040100      zz070-Exit.                                                         
040200          exit                section.                                    
040300*                                                                         
040400                                                                          
040500                                                                          
