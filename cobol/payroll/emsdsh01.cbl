000100*                                                                         
000200*    EMSDSH01 - DASHBOARD SUMMARY REPORT                                  
000300*    ====================================                                 
000400*                                                                         
000500*    A single pass over the employee master and a single pass             
000600*    over the leave file build the control totals in the                  
000700*    EMS-DSH.COB accumulator; those totals are then printed as            
000800*    a short summary with one department line per entry found.            
000900*                                                                         
001000*    Adapted from the RD Report Writer style of the ACAS                  
001100*    VACPRINT vacation report - same RD/Page-Heading/Detail               
001200*    layout, one detail line per table entry instead of one               
001300*    per file record.                                                     
001400*                                                                         
001500     identification          division.                                    
001600*    ================================                                     
001700*                                                                         
001800     program-id.             EMSDSH01.                                    
001900     author.                 J MERRIDEW.                                  
002000     installation.           APPLEWOOD HR SYSTEMS.                        
002100     date-written.           19/06/94.                                    
002200     date-compiled.                                                       
002300     security.               COPYRIGHT (C) 1994-2003, J MERRIDEW.         
002400                             FOR INTERNAL USE ON THE HR MONTHLY           
002500                             CYCLE ONLY.                                  
002600*                                                                         
002700*    Remarks.                Dashboard summary print - run with           
002800*                            no function code, always prints.             
002900*                                                                         
003000*    Called modules.         None.                                        
003100*    Files used.             Employee-File - Input, keyed Emp-Id.         
003200*                            Leave-File    - Input, keyed Lve-Id.         
003300*                            Print-File    - Output, 80 col.              
003400*                                                                         
003500*    Error messages used.    SY001-SY003.                                 
003600*                                                                         
003700*    Changes:                                                             
003800*    19/06/94 jm - 1.0.00 Created.                                        
003900*    23/02/95 jm -     .01 Headcount total split out from the             
004000*                          on-leave-today count - the two had             
004100*                          been printing as one figure since              
004200*                          Created and HR never noticed until now.        
004300*    07/01/99 jm -     .02 Y2K sweep - On-Leave-Today compare now         
004400*                          done on ccyymmdd, no windowing needed.         
004500*    14/05/00 jm -     .03 Payroll cost line added to the page            
004600*                          heading at HR's request, pulled from           
004700*                          the most recently generated month.             
004800*    05/01/02 jm -     .04 Pending-Requests count now excludes            
004900*                          rejected/approved rows left over from          
005000*                          a prior month - was a straight file            
005100*                          count with no status filter before.            
005200*    11/03/03 jm -     .05 Dept table search widened to 20                
005300*                          entries to match EMSDSH.COB rework.            
005400*                                                                         
005500     environment             division.                                    
005600*    ================================                                     
005700*                                                                         
005800     configuration           section.                                     
005900     special-names.                                                       
006000         C01 is TOP-OF-FORM                                               
006100         CLASS DIGITS is "0123456789"                                     
006200         UPSI-0 ON STATUS-BAD OFF STATUS-OK.                              
006300*                                                                         
006400     input-output            section.                                     
006500     file-control.                                                        
006600         select  Employee-File  assign       Emp-File-Name                
006700                                 organization indexed                     
006800                                 access mode  dynamic                     
006900                                 record key   EMP-ID                      
007000                                 status       WS-Emp-Status.              
007100         select  Leave-File     assign       Lve-File-Name                
007200                                 organization indexed                     
007300                                 access mode  dynamic                     
007400                                 record key   LVE-ID                      
007500                                 status       WS-Lve-Status.              
007600         select  Print-File     assign       Dsh-Line-Name                
007700                                 organization line sequential             
007800                                 status       WS-Prt-Status.              
007900*                                                                         
008000     data                    division.                                    
008100*    ================================                                     
008200*                                                                         
008300     file                    section.                                     
008400*                                                                         
008500     fd  Employee-File.                                                   
008600     copy "emsemp.cob".                                                   
008700*                                                                         
008800     fd  Leave-File.                                                      
008900     copy "emslve.cob".                                                   
009000*                                                                         
009100     fd  Print-File                                                       
009200         report is Dashboard-Report.                                      
009300*                                                                         
009400     working-storage         section.                                     
009500*    -----------------------                                              
009600     77  Prog-Name           pic x(16) value "EMSDSH01(1.0.05)".          
009700*                                                                         
009800     copy "emsfiles.cob".                                                 
009900     copy "emsmsgs.cob".                                                  
010000     copy "emsdsh.cob".                                                   
010100*                                                                         
010200     01  WS-Data.                                                         
010300         03  WS-Emp-Status       pic xx.                                  
010400         03  WS-Lve-Status       pic xx.                                  
010500         03  WS-Prt-Status       pic xx.                                  
010600         03  WS-Eval-Msg         pic x(48) value spaces.                  
010700         03  filler              pic x(4).                                
010800*                                                                         
010900     01  WS-Today-Date9          pic 9(8)  comp.                          
011000     01  WS-Today-Redef  redefines WS-Today-Date9                         
011100                                 pic 9(8).                                
011200*                                                                         
011300     01  WS-Line-Count           pic 9(3)  comp.                          
011400     01  WS-Line-Redef   redefines WS-Line-Count.                         
011500         03  filler              pic x.                                   
011600*                                                                         
011700     01  WS-Save-Dept            pic x(15).                               
011800     01  WS-Save-Dept-Redef redefines WS-Save-Dept.                       
011900         03  WS-Save-Dept-Chr    pic x occurs 15.                         
012000*                                                                         
012100     report section.                                                      
012200*    **************                                                       
012300*                                                                         
012400     RD  Dashboard-Report                                                 
012500         control      Final                                               
012600         page limit   56                                                  
012700         heading      1                                                   
012800         first detail 8                                                   
012900         last  detail 50.                                                 
013000*                                                                         
013100     01  Report-Dsh-Head type page heading.                               
013200         03  line 1.                                                      
013300             05  col  30  pic x(20)                                       
013400                          value "EMS CORP.".                              
013500         03  line 2.                                                      
013600             05  col  25  pic x(30)                                       
013700                          value "MONTHLY HR DASHBOARD SUMMARY".           
013800         03  line 4.                                                      
013900             05  col  1   pic x(20)                                       
014000                          value "Total Staff".                            
014100             05  col  25  pic zzzz9                                       
014200                          source DSH-TOTAL-STAFF.                         
014300         03  line 5.                                                      
014400             05  col  1   pic x(20)                                       
014500                          value "On Leave Today".                         
014600             05  col  25  pic zzzz9                                       
014700                          source DSH-ON-LEAVE-TODAY.                      
014800         03  line 6.                                                      
014900             05  col  1   pic x(20)                                       
015000                          value "Pending Requests".                       
015100             05  col  25  pic zzzz9                                       
015200                          source DSH-PENDING-REQS.                        
015300         03  line 7.                                                      
015400             05  col  1   pic x(20)                                       
015500                          value "Est. Payroll Cost".                      
015600             05  col  25  pic zz,zzz,zz9.99                               
015700                          source DSH-PAYROLL-COST.                        
015800*                                                                         
015900     01  Dept-Detail type is detail.                                      
016000         03  line + 1.                                                    
016100             05  col  1   pic x(15)                                       
016200                          source DSH-DEPT-NAME (DSH-DEPT-IX).             
016300             05  col  20  pic zzzz9                                       
016400                          source DSH-DEPT-COUNT (DSH-DEPT-IX).            
016500*                                                                         
016600     01  type control footing final line plus 2.                          
016700         03  col 1        pic x(30)                                       
016800                          value "End of Dashboard Summary".               
016900*                                                                         
017000     linkage                 section.                                     
017100     copy "emscall.cob".                                                  
017200*                                                                         
017300     procedure division using EMS-Calling-Data.                           
017400*                                                                         
017500     aa000-Main              section.                                     
017600*    **************************                                           
017700*                                                                         
017800         move    EMS-Today-Date to WS-Today-Date9.                        
017900         perform aa050-Accumulate-Stats thru aa050-Exit.                  
018000         perform aa100-Print-Report thru aa100-Exit.                      
018100         goback.                                                          
018200*                                                                         
018300     aa000-Exit.                                                          
018400         exit                section.                                     
018500*                                                                         
018600     aa050-Accumulate-Stats  section.                                     
018700*    ******************************                                       
018800*                                                                         
018900*    Employee pass builds staff count, payroll cost and the               
019000*    department table; leave pass counts pending and today's              
019100*    approved leave, per the DASHBOARD business rules.                    
019200*                                                                         
019300         move    zero to DSH-Total-Staff DSH-On-Leave-Today.              
019400         move    zero to DSH-Pending-Reqs DSH-Payroll-Cost.               
019500         move    zero to DSH-Dept-Used.                                   
019600         open    input Employee-File.                                     
019700         go to   bb100-Emp-Loop.                                          
019800*                                                                         
019900     bb100-Emp-Loop.                                                      
020000         read    Employee-File next record                                
020100                 at end go to bb100-Emp-Done.                             
020200         if      not EMP-IS-ACTIVE                                        
020300                 go to bb100-Emp-Loop.                                    
020400         add     1 to DSH-Total-Staff.                                    
020500         add     EMP-SALARY to DSH-Payroll-Cost.                          
020600         if      EMP-DEPT = spaces                                        
020700                 go to bb100-Emp-Loop.                                    
020800         perform bb110-Find-Or-Add-Dept thru bb110-Exit.                  
020900         go to   bb100-Emp-Loop.                                          
021000*                                                                         
021100     bb100-Emp-Done.                                                      
021200         close   Employee-File.                                           
021300*                                                                         
021400         open    input Leave-File.                                        
021500         go to   bb200-Lve-Loop.                                          
021600*                                                                         
021700     bb200-Lve-Loop.                                                      
021800         read    Leave-File next record                                   
021900                 at end go to bb200-Lve-Done.                             
022000         if      LVE-PENDING                                              
022100                 add 1 to DSH-Pending-Reqs.                               
022200         if      LVE-APPROVED and                                         
022300                 LVE-START-DATE not > WS-Today-Date9 and                  
022400                 LVE-END-DATE not < WS-Today-Date9                        
022500                 add 1 to DSH-On-Leave-Today.                             
022600         go to   bb200-Lve-Loop.                                          
022700*                                                                         
022800     bb200-Lve-Done.                                                      
022900         close   Leave-File.                                              
023000*                                                                         
023100     aa050-Exit.                                                          
023200         exit                section.                                     
023300*                                                                         
023400     bb110-Find-Or-Add-Dept  section.                                     
023500*    ******************************                                       
023600*                                                                         
023700*    A short linear search - twenty departments at most, not              
023800*    worth an indexed table or a SORT for this small a file.              
023900*                                                                         
024000         move    EMP-DEPT to WS-Save-Dept.                                
024100         set     DSH-Dept-Ix to 1.                                        
024200         go to   bb111-Search-Loop.                                       
024300*                                                                         
024400     bb111-Search-Loop.                                                   
024500         if      DSH-Dept-Ix > DSH-Dept-Used                              
024600                 go to bb112-Not-Found.                                   
024700         if      DSH-Dept-Name (DSH-Dept-Ix) = WS-Save-Dept               
024800                 add 1 to DSH-Dept-Count (DSH-Dept-Ix)                    
024900                 go to bb110-Exit.                                        
025000         set     DSH-Dept-Ix up by 1.                                     
025100         go to   bb111-Search-Loop.                                       
025200*                                                                         
025300     bb112-Not-Found.                                                     
025400         if      DSH-Dept-Used < 20                                       
025500                 add  1 to DSH-Dept-Used                                  
025600                 set  DSH-Dept-Ix to DSH-Dept-Used                        
025700                 move WS-Save-Dept to DSH-Dept-Name (DSH-Dept-Ix)         
025800                 move 1 to DSH-Dept-Count (DSH-Dept-Ix).                  
025900*                                                                         
026000     bb110-Exit.                                                          
026100         exit                section.                                     
026200*                                                                         
026300     aa100-Print-Report      section.                                     
026400*    ******************************                                       
026500*                                                                         
026600*    One GENERATE per populated department table entry - the              
026700*    page heading alone carries the four control totals, so a             
026800*    department count of zero still prints a clean summary.               
026900*                                                                         
027000         open    output Print-File.                                       
027100         initiate Dashboard-Report.                                       
027200         set     DSH-Dept-Ix to 1.                                        
027300         go to   aa110-Dept-Loop.                                         
027400*                                                                         
027500     aa110-Dept-Loop.                                                     
027600         if      DSH-Dept-Ix > DSH-Dept-Used                              
027700                 go to aa120-Report-Done.                                 
027800         generate Dept-Detail.                                            
027900         set     DSH-Dept-Ix up by 1.                                     
028000         go to   aa110-Dept-Loop.                                         
028100*                                                                         
028200     aa120-Report-Done.                                                   
028300         terminate Dashboard-Report.                                      
028400         close   Print-File.                                              
028500*                                                                         
028600     aa100-Exit.                                                          
028700         exit                section.                                     
028800*                                                                         
