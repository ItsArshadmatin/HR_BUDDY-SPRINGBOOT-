000100*                                                                         
000200*    EMSLVE01 - LEAVE REQUEST SERVICE                                     
000300*    =================================                                    
000400*                                                                         
000500*    Applies a new leave request against an employee's balance,           
000600*    and approves or rejects a pending request.  An approval              
000700*    decrements the employee's leave balance (paid leave only)            
000800*    and calls EMSATT01 to fold the days onto the attendance              
000900*    ledger; a rejection simply closes the request off.                   
001000*                                                                         
001100*    Adapted from the transaction-posting style of the ACAS               
001200*    PY000 start-of-day housekeeping - a small validate/post              
001300*    pair of paragraphs against a master and a transaction file.          
001400*                                                                         
001500      identification          division.                                   
001600*    ================================                                     
001700*                                                                         
001800      program-id.             EMSLVE01.                                   
001900      author.                 J MERRIDEW.                                 
002000      installation.           APPLEWOOD HR SYSTEMS.                       
002100      date-written.           02/09/91.                                   
002200      date-compiled.                                                      
002300      security.               COPYRIGHT (C) 1991-2003, J MERRIDEW.        
002400                              FOR INTERNAL USE ON THE HR MONTHLY          
002500                              CYCLE ONLY.                                 
002600*                                                                         
002700*    Remarks.                Leave request service, called with a         
002800*                            4-byte function code - APLY, APRV.           
002900*                                                                         
003000*    Called modules.         EMSATT01 - posts approved days to the        
003100*                                       attendance ledger.                
003200*    Files used.             Leave-File    - I/O, keyed Lve-Id.           
003300*                            Employee-File - I/O, keyed Emp-Id.           
003400*                                                                         
003500*    Error messages used.    SY001-SY003, HR010-HR013.                    
003600*                                                                         
003700*    Changes:                                                             
003800*    02/09/91 jm - 1.0.00 Created.                                        
003900*    23/02/93 jm -     .01 Approve-Reject re-checks the balance at        
004000*                          approval time, not just at apply time -        
004100*                          two requests could both pass Apply and         
004200*                          then both approved against one balance.        
004300*    19/06/94 jm -     .02 Unpaid leave no longer decrements bal.         
004400*    07/01/99 jm -     .03 Y2K sweep - Start/End-Date and all             
004500*                          working dates confirmed ccyymmdd.              
004600*    05/01/02 jm -     .04 Days-Between rewritten to allow for the        
004700*                          century leap rule, hand rolled - no            
004800*                          intrinsic date functions on compiler.          
004900*    22/09/03 jm -     .05 Apply-Leave was incrementing Next-Lve          
005000*                          -Id from its working-storage value with        
005100*                          no scan of the file first - a second           
005200*                          CALL in the same run restarted from the        
005300*                          same number and collided with an               
005400*                          existing key.  Now scans Leave-File for        
005500*                          the current high Lve-Id before adding          
005600*                          1, same as Emsmnt01 does for Emp-Id.           
005700*    29/09/03 jm -     .06 HR audit queried why unpaid requests           
005800*                          were passing Apply with no balance             
005900*                          check and Approve-Reject with no               
006000*                          decrement - change .02 above was never         
006100*                          authorised against the HR010-013 rules,        
006200*                          it just happened to be convenient at           
006300*                          the time.  Both paths now run for              
006400*                          Paid and Unpaid alike, no Lvp-Type/            
006500*                          Lve-Paid-Leave carve-out left anywhere.        
006600*                                                                         
006700      environment             division.                                   
006800*    ================================                                     
006900*                                                                         
007000      configuration           section.                                    
007100      special-names.                                                      
007200          C01 is TOP-OF-FORM                                              
007300          CLASS DIGITS is "0123456789"                                    
007400          UPSI-0 ON STATUS-BAD OFF STATUS-OK.                             
007500*                                                                         
007600      input-output            section.                                    
007700      file-control.                                                       
007800          select  Leave-File     assign        Lve-File-Name              
007900                                  organization  indexed                   
008000                                  access mode   dynamic                   
008100                                  record key    LVE-ID                    
008200                                  status        WS-Lve-Status.            
008300          select  Employee-File  assign        Emp-File-Name              
008400                                  organization  indexed                   
008500                                  access mode   dynamic                   
008600                                  record key    EMP-ID                    
008700                                  status        WS-Emp-Status.            
008800*                                                                         
008900      data                    division.                                   
009000*    ================================                                     
009100*                                                                         
009200      file                    section.                                    
009300*                                                                         
009400      fd  Leave-File.                                                     
009500      copy "emslve.cob".                                                  
009600*                                                                         
009700      fd  Employee-File.                                                  
009800      copy "emsemp.cob".                                                  
009900*                                                                         
010000      working-storage         section.                                    
010100*    -----------------------                                              
010200      77  Prog-Name           pic x(16) value "EMSLVE01(1.0.06)".         
010300*                                                                         
010400      copy "emsfiles.cob".                                                
010500      copy "emsmsgs.cob".                                                 
010600*                                                                         
010700      01  WS-Data.                                                        
010800          03  WS-Lve-Status       pic xx.                                 
010900          03  WS-Emp-Status       pic xx.                                 
011000          03  WS-Eval-Msg         pic x(48) value spaces.                 
011100          03  WS-Leave-Days       pic s9(5)      comp.                    
011200          03  WS-Next-Lve-Id      pic 9(6)       comp.                    
011300          03  WS-Abs-Days         pic 9(8)       comp.                    
011400          03  WS-Abs-Start-Days   pic 9(8)       comp.                    
011500          03  WS-Abs-End-Days     pic 9(8)       comp.                    
011600          03  WS-Leap-Div4        pic 9(6)       comp.                    
011700          03  WS-Leap-Div100      pic 9(6)       comp.                    
011800          03  WS-Leap-Div400      pic 9(6)       comp.                    
011900          03  WS-Leap-Rem         pic 9(6)       comp.                    
012000          03  WS-Leap-Switch      pic x          value "N".               
012100              88  WS-Is-Leap-Year     value "Y".                          
012200          03  filler              pic x(4).                               
012300*                                                                         
012400      01  WS-Cum-Days-Table.                                              
012500          03  WS-Cum-Ordinary.                                            
012600              05  filler          pic 999 value 000.                      
012700              05  filler          pic 999 value 031.                      
012800              05  filler          pic 999 value 059.                      
012900              05  filler          pic 999 value 090.                      
013000              05  filler          pic 999 value 120.                      
013100              05  filler          pic 999 value 151.                      
013200              05  filler          pic 999 value 181.                      
013300              05  filler          pic 999 value 212.                      
013400              05  filler          pic 999 value 243.                      
013500              05  filler          pic 999 value 273.                      
013600              05  filler          pic 999 value 304.                      
013700              05  filler          pic 999 value 334.                      
013800          03  WS-Cum-Redef    redefines WS-Cum-Ordinary.                  
013900              05  WS-Cum-Entry    pic 999 occurs 12 times.                
014000*                                                                         
014100      01  WS-Abs-Date.                                                    
014200          03  WS-Abs-Year         pic 9(4).                               
014300          03  WS-Abs-Month        pic 99.                                 
014400          03  WS-Abs-Day          pic 99.                                 
014500*                                                                         
014600      01  WS-Start-Date.                                                  
014700          03  WS-St-Year          pic 9(4).                               
014800          03  WS-St-Month         pic 99.                                 
014900          03  WS-St-Day           pic 99.                                 
015000      01  WS-Start-Date9  redefines WS-Start-Date                         
015100                                  pic 9(8).                               
015200*                                                                         
015300      01  WS-End-Date.                                                    
015400          03  WS-En-Year          pic 9(4).                               
015500          03  WS-En-Month         pic 99.                                 
015600          03  WS-En-Day           pic 99.                                 
015700      01  WS-End-Date9    redefines WS-End-Date                           
015800                                  pic 9(8).                               
015900*                                                                         
016000      linkage                 section.                                    
016100      copy "emscall.cob".                                                 
016200      copy "emsparm.cob".                                                 
016300*                                                                         
016400      procedure division using EMS-Calling-Data                           
016500                                EMS-Service-Params.                       
016600*                                                                         
016700      aa000-Main              section.                                    
016800*    **************************                                           
016900*                                                                         
017000          move    zero to LVP-Return-Code.                                
017100          evaluate LVP-Function                                           
017200              when "APLY" perform aa100-Apply-Leave                       
017300                                  thru aa100-Exit                         
017400              when "APRV" perform aa200-Approve-Reject                    
017500                                  thru aa200-Exit                         
017600              when other  move   9 to LVP-Return-Code                     
017700          end-evaluate.                                                   
017800          goback.                                                         
017900*                                                                         
018000      aa000-Exit.                                                         
018100          exit                section.                                    
018200*                                                                         
018300      aa100-Apply-Leave       section.                                    
018400*    ******************************                                       
018500*                                                                         
018600*    Validates a new leave request and, if it passes, writes it           
018700*    to the Leave-File as Pending.  Business rules per HR010-013:         
018800*    start must not be after end, start must not be retroactive           
018900*    and (for paid leave) the requested days must not exceed the          
019000*    employee's current balance.                                          
019100*                                                                         
019200          move    LVP-Emp-Id to EMP-ID.                                   
019300          open    input Employee-File.                                    
019400          read    Employee-File                                           
019500                  invalid key                                             
019600                  move  2 to LVP-Return-Code                              
019700                  close Employee-File                                     
019800                  go to aa100-Exit                                        
019900          end-read.                                                       
020000          close   Employee-File.                                          
020100*                                                                         
020200          move    LVP-Start-Date to WS-Start-Date9.                       
020300          move    LVP-End-Date   to WS-End-Date9.                         
020400          if      WS-Start-Date9 > WS-End-Date9                           
020500                  move  1 to LVP-Return-Code                              
020600                  move  HR010 to WS-Eval-Msg                              
020700                  go to aa100-Exit.                                       
020800          if      WS-Start-Date9 <                                        
020900                  EMS-Today-Date of EMS-Calling-Data                      
021000                  move  1 to LVP-Return-Code                              
021100                  move  HR011 to WS-Eval-Msg                              
021200                  go to aa100-Exit.                                       
021300*                                                                         
021400          perform aa150-Compute-Days thru aa150-Exit.                     
021500          if      WS-Leave-Days > EMP-LEAVE-BAL                           
021600                  move  1 to LVP-Return-Code                              
021700                  move  HR012 to WS-Eval-Msg                              
021800                  go to aa100-Exit.                                       
021900*                                                                         
022000          move    zero to WS-Next-Lve-Id.                                 
022100          open    input Leave-File.                                       
022200          go to   aa110-Scan-Loop.                                        
022300*                                                                         
022400      aa110-Scan-Loop.                                                    
022500          read    Leave-File next record                                  
022600                  at end go to aa120-Scan-Done.                           
022700          if      LVE-ID > WS-Next-Lve-Id                                 
022800                  move LVE-ID to WS-Next-Lve-Id.                          
022900          go to   aa110-Scan-Loop.                                        
023000*                                                                         
023100      aa120-Scan-Done.                                                    
023200          close   Leave-File.                                             
023300          open    i-o Leave-File.                                         
023400          add     1 to WS-Next-Lve-Id.                                    
023500          move    WS-Next-Lve-Id  to LVE-ID.                              
023600          move    LVP-Emp-Id      to LVE-EMP-ID.                          
023700          move    LVP-Start-Date  to LVE-START-DATE.                      
023800          move    LVP-End-Date    to LVE-END-DATE.                        
023900          move    LVP-Reason      to LVE-REASON.                          
024000          move    LVP-Type        to LVE-TYPE.                            
024100          set     LVE-PENDING     to true.                                
024200          write   EMS-Leave-Record                                        
024300                  invalid key                                             
024400                  move  3 to LVP-Return-Code                              
024500          end-write.                                                      
024600          move    WS-Next-Lve-Id to LVP-Lve-Id.                           
024700          close   Leave-File.                                             
024800*                                                                         
024900      aa100-Exit.                                                         
025000          exit                section.                                    
025100*                                                                         
025200      aa150-Compute-Days      section.                                    
025300*    ******************************                                       
025400*                                                                         
025500*    A simple calendar-day span (end minus start, inclusive) -            
025600*    weekends and holidays are not excluded, matching the way             
025700*    the attendance ledger itself counts one row per day.                 
025800*                                                                         
025900          move    WS-St-Year  to WS-Abs-Year.                             
026000          move    WS-St-Month to WS-Abs-Month.                            
026100          move    WS-St-Day   to WS-Abs-Day.                              
026200          perform zz080-To-Absolute-Days thru zz080-Exit.                 
026300          move    WS-Abs-Days to WS-Abs-Start-Days.                       
026400*                                                                         
026500          move    WS-En-Year  to WS-Abs-Year.                             
026600          move    WS-En-Month to WS-Abs-Month.                            
026700          move    WS-En-Day   to WS-Abs-Day.                              
026800          perform zz080-To-Absolute-Days thru zz080-Exit.                 
026900          move    WS-Abs-Days to WS-Abs-End-Days.                         
027000*                                                                         
027100          compute WS-Leave-Days = WS-Abs-End-Days                         
027200                          - WS-Abs-Start-Days + 1.                        
027300*                                                                         
027400      aa150-Exit.                                                         
027500          exit                section.                                    
027600*                                                                         
027700      zz080-To-Absolute-Days  section.                                    
027800*    ******************************                                       
027900*                                                                         
028000*    Turns WS-Abs-Year/Month/Day into a day count from a fixed            
028100*    base year, correcting for the century leap year rule.  No            
028200*    intrinsic date functions on this compiler - hand rolled.             
028300*                                                                         
028400          move     "N" to WS-Leap-Switch.                                 
028500          divide   WS-Abs-Year by 4 giving WS-Leap-Div4                   
028600                                     remainder WS-Leap-Rem.               
028700          if       WS-Leap-Rem = zero                                     
028800                   set  WS-Is-Leap-Year to true                           
028900                   divide WS-Abs-Year by 100                              
029000                          giving WS-Leap-Div100                           
029100                          remainder WS-Leap-Rem                           
029200                   if    WS-Leap-Rem = zero                               
029300                         move "N" to WS-Leap-Switch                       
029400                         divide WS-Abs-Year by 400                        
029500                                giving WS-Leap-Div400                     
029600                                remainder WS-Leap-Rem                     
029700                         if    WS-Leap-Rem = zero                         
029800                               set WS-Is-Leap-Year to true                
029900                         end-if                                           
030000                   end-if                                                 
030100          end-if.                                                         
030200*                                                                         
030300          divide   WS-Abs-Year - 1 by 4   giving WS-Leap-Div4.            
030400          divide   WS-Abs-Year - 1 by 100 giving WS-Leap-Div100.          
030500          divide   WS-Abs-Year - 1 by 400 giving WS-Leap-Div400.          
030600*                                                                         
030700          compute  WS-Abs-Days = ((WS-Abs-Year - 1) * 365)                
030800                                + WS-Leap-Div4 - WS-Leap-Div100           
030900                                + WS-Leap-Div400                          
031000                                + WS-Cum-Entry (WS-Abs-Month)             
031100                                + WS-Abs-Day.                             
031200          if       WS-Is-Leap-Year and WS-Abs-Month > 2                   
031300                   add 1 to WS-Abs-Days.                                  
031400*                                                                         
031500      zz080-Exit.                                                         
031600          exit                section.                                    
031700*                                                                         
031800      aa200-Approve-Reject    section.                                    
031900*    ******************************                                       
032000*                                                                         
032100*    LVP-New-Status carries "A" (approved) or "R" (rejected) as           
032200*    set by the caller.  A request that is not still Pending is           
032300*    refused outright - HR013 - it has already been actioned.             
032400*                                                                         
032500          move    LVP-Lve-Id to LVE-ID.                                   
032600          open    i-o Leave-File.                                         
032700          read    Leave-File                                              
032800                  invalid key                                             
032900                  move  2 to LVP-Return-Code                              
033000                  close Leave-File                                        
033100                  go to aa200-Exit                                        
033200          end-read.                                                       
033300          if      not LVE-PENDING                                         
033400                  move  1 to LVP-Return-Code                              
033500                  move  HR013 to WS-Eval-Msg                              
033600                  close Leave-File                                        
033700                  go to aa200-Exit.                                       
033800*                                                                         
033900          if      LVP-New-Status = "R"                                    
034000                  set   LVE-REJECTED to true                              
034100                  rewrite EMS-Leave-Record                                
034200                  close Leave-File                                        
034300                  go to aa200-Exit.                                       
034400*                                                                         
034500*    Approval path - re-validate the balance, this is the point           
034600*    of no return so the check is repeated here as well as at             
034700*    Apply time (see change 23/02/93 above).                              
034800*                                                                         
034900          move    LVE-END-DATE   to WS-End-Date9.                         
035000          move    LVE-START-DATE to WS-Start-Date9.                       
035100          perform aa150-Compute-Days thru aa150-Exit.                     
035200          move    LVE-EMP-ID to EMP-ID.                                   
035300          open    i-o Employee-File.                                      
035400          read    Employee-File                                           
035500                  invalid key                                             
035600                  move  2 to LVP-Return-Code                              
035700                  close Employee-File                                     
035800                  close Leave-File                                        
035900                  go to aa200-Exit                                        
036000          end-read.                                                       
036100          if      WS-Leave-Days > EMP-LEAVE-BAL                           
036200                  move  1 to LVP-Return-Code                              
036300                  move  HR012 to WS-Eval-Msg                              
036400                  close Employee-File                                     
036500                  close Leave-File                                        
036600                  go to aa200-Exit                                        
036700          end-if.                                                         
036800          subtract WS-Leave-Days from EMP-LEAVE-BAL.                      
036900          rewrite  EMS-Employee-Record.                                   
037000          close    Employee-File.                                         
037100*                                                                         
037200          set     LVE-APPROVED to true.                                   
037300          rewrite EMS-Leave-Record.                                       
037400          close   Leave-File.                                             
037500*                                                                         
037600*    Post the approved days onto the attendance ledger.                   
037700*                                                                         
037800          move    "APLV" to LAP-Function                                  
037900                                  of EMS-Service-Params.                  
038000          move    LVE-EMP-ID      to LAP-Emp-Id.                          
038100          move    WS-Start-Date9  to LAP-Start-Date.                      
038200          move    WS-End-Date9    to LAP-End-Date.                        
038300          move    LVE-ID          to LAP-Lve-Id.                          
038400          move    LVE-TYPE        to LAP-Leave-Type.                      
038500          call    "EMSATT01" using EMS-Calling-Data                       
038600                                    EMS-Service-Params.                   
038700*                                                                         
038800      aa200-Exit.                                                         
038900          exit                section.                                    
039000*                                                                         
039100                                                                          
039200                                                                          
