000100*                                                                         
000200*    EMSMNT01 - EMPLOYEE MAINTENANCE SERVICE                              
000300*    ========================================                             
000400*                                                                         
000500*    Batch-translatable half of employee maintenance - create             
000600*    with an email uniqueness check, soft delete by flag, and             
000700*    an active-only listing pass.  All the interactive fields             
000800*    (login, profile image) live on the front end, not here.              
000900*                                                                         
001000*    Adapted from the master-file validate/write style of the             
001100*    ACAS PY000 start-of-day housekeeping paragraphs.                     
001200*                                                                         
001300     identification          division.                                    
001400*    ================================                                     
001500*                                                                         
001600     program-id.             EMSMNT01.                                    
001700     author.                 J MERRIDEW.                                  
001800     installation.           APPLEWOOD HR SYSTEMS.                        
001900     date-written.           11/07/91.                                    
002000     date-compiled.                                                       
002100     security.               COPYRIGHT (C) 1991-2002, J MERRIDEW.         
002200                             FOR INTERNAL USE ON THE HR MONTHLY           
002300                             CYCLE ONLY.                                  
002400*                                                                         
002500*    Remarks.                Employee maintenance service,                
002600*                            called with a 4-byte function code           
002700*                            - CRTE, DELE, LIST.                          
002800*                                                                         
002900*    Called modules.         None.                                        
003000*    Files used.             Employee-File - I/O, keyed Emp-Id.           
003100*                                                                         
003200*    Error messages used.    SY001-SY003, HR030.                          
003300*                                                                         
003400*    Changes:                                                             
003500*    11/07/91 jm - 1.0.00 Created.                                        
003600*    07/01/99 jm -     .01 Y2K sweep - no 2 digit years held on           
003700*                          this file, nothing to change.                  
003800*    05/01/02 jm -     .02 Email uniqueness check added at HR's           
003900*                          request following a duplicate hire.            
004000*    22/09/03 jm -     .03 Create-Employee was moving from                
004100*                          Lk-Emp-... names that the Linkage copy         
004200*                          never declared - the Replacing on              
004300*                          Emsemp.Cob only renamed the 01 group,          
004400*                          not the fields under it, so Lk-Emp-Id          
004500*                          etc were undefined and Emp-Id etc were         
004600*                          ambiguous between the Fd and Linkage           
004700*                          copies of the same layout.  Replacing          
004800*                          now carries an Lk- pair for every field        
004900*                          and 88 in the copybook, extended again         
005000*                          for the Redefine/reserve fields added          
005100*                          to Emsemp.Cob this release.                    
005200*                                                                         
005300     environment             division.                                    
005400*    ================================                                     
005500*                                                                         
005600     configuration           section.                                     
005700     special-names.                                                       
005800         C01 is TOP-OF-FORM                                               
005900         CLASS DIGITS is "0123456789"                                     
006000         UPSI-0 ON STATUS-BAD OFF STATUS-OK.                              
006100*                                                                         
006200     input-output            section.                                     
006300     file-control.                                                        
006400         select  Employee-File  assign       Emp-File-Name                
006500                                 organization indexed                     
006600                                 access mode  dynamic                     
006700                                 record key   EMP-ID                      
006800                                 status       WS-Emp-Status.              
006900*                                                                         
007000     data                    division.                                    
007100*    ================================                                     
007200*                                                                         
007300     file                    section.                                     
007400*                                                                         
007500     fd  Employee-File.                                                   
007600     copy "emsemp.cob".                                                   
007700*                                                                         
007800     working-storage         section.                                     
007900*    -----------------------                                              
008000     77  Prog-Name           pic x(16) value "EMSMNT01(1.0.03)".          
008100*                                                                         
008200     copy "emsfiles.cob".                                                 
008300     copy "emsmsgs.cob".                                                  
008400*                                                                         
008500     01  WS-Data.                                                         
008600         03  WS-Emp-Status       pic xx.                                  
008700         03  WS-Eval-Msg         pic x(48) value spaces.                  
008800         03  WS-Next-Emp-Id      pic 9(6)       comp.                     
008900         03  WS-List-Count       pic 9(5)       comp.                     
009000         03  WS-Found-Switch     pic x          value "N".                
009100             88  WS-Found            value "Y".                           
009200         03  filler              pic x(4).                                
009300*                                                                         
009400     01  WS-Save-Email           pic x(40).                               
009500     01  WS-Save-Email-Redef redefines WS-Save-Email.                     
009600         03  WS-Save-Email-Chr   pic x occurs 40.                         
009700*                                                                         
009800     01  WS-Emp-Id-Save          pic 9(6)  comp.                          
009900     01  WS-Emp-Id-Redef redefines WS-Emp-Id-Save.                        
010000         03  filler              pic x(4).                                
010100*                                                                         
010200     linkage                 section.                                     
010300     copy "emscall.cob".                                                  
010400     copy "emsparm.cob".                                                  
010500*                                                                         
010600     copy "emsemp.cob" replacing                                          
010700              EMS-Employee-Record by LK-Employee-Record                   
010800              EMP-ID              by LK-EMP-ID                            
010900              EMP-NAME            by LK-EMP-NAME                          
011000              EMP-EMAIL           by LK-EMP-EMAIL                         
011100              EMP-DEPT            by LK-EMP-DEPT                          
011200              EMP-ROLE            by LK-EMP-ROLE                          
011300              EMP-SALARY          by LK-EMP-SALARY                        
011400              EMP-LEAVE-BAL       by LK-EMP-LEAVE-BAL                     
011500              EMP-ACTIVE          by LK-EMP-ACTIVE                        
011600              EMP-ROLE-ADMIN      by LK-EMP-ROLE-ADMIN                    
011700              EMP-ROLE-HR         by LK-EMP-ROLE-HR                       
011800              EMP-ROLE-EMPLOYEE   by LK-EMP-ROLE-EMPLOYEE                 
011900              EMP-IS-ACTIVE       by LK-EMP-IS-ACTIVE                     
012000              EMP-IS-INACTIVE     by LK-EMP-IS-INACTIVE                   
012100              EMP-NAME-Redef      by LK-EMP-NAME-Redef                    
012200              EMP-NAME-Chr        by LK-EMP-NAME-Chr                      
012300              EMP-EMAIL-Redef     by LK-EMP-EMAIL-Redef                   
012400              EMP-EMAIL-Chr       by LK-EMP-EMAIL-Chr                     
012500              EMP-DEPT-Redef      by LK-EMP-DEPT-Redef                    
012600              EMP-DEPT-Code       by LK-EMP-DEPT-Code                     
012700              EMP-DEPT-Name       by LK-EMP-DEPT-Name                     
012800              EMP-Future-Use      by LK-EMP-Future-Use.                   
012900*                                                                         
013000     procedure division using EMS-Calling-Data                            
013100                               EMS-Service-Params                         
013200                               LK-Employee-Record.                        
013300*                                                                         
013400     aa000-Main              section.                                     
013500*    **************************                                           
013600*                                                                         
013700         move    zero to SVP-Return-Code.                                 
013800         evaluate SVP-Function                                            
013900             when "CRTE" perform aa100-Create-Employee                    
014000                                 thru aa100-Exit                          
014100             when "DELE" perform aa200-Soft-Delete-Employee               
014200                                 thru aa200-Exit                          
014300             when "LIST" perform aa300-List-Active-Employees              
014400                                 thru aa300-Exit                          
014500             when other  move   9 to SVP-Return-Code                      
014600         end-evaluate.                                                    
014700         goback.                                                          
014800*                                                                         
014900     aa000-Exit.                                                          
015000         exit                section.                                     
015100*                                                                         
015200     aa100-Create-Employee   section.                                     
015300*    ******************************                                       
015400*                                                                         
015500*    Rejects with HR030 if the email on LK-Employee-Record is             
015600*    already on file - a full sequential scan, this shop's                
015700*    employee master has never carried an email alternate key.            
015800*                                                                         
015900         move    "N" to WS-Found-Switch.                                  
016000         move    LK-EMP-EMAIL of LK-Employee-Record                       
016100                 to WS-Save-Email.                                        
016200         open    input Employee-File.                                     
016300         go to   aa110-Scan-Loop.                                         
016400*                                                                         
016500     aa110-Scan-Loop.                                                     
016600         read    Employee-File next record                                
016700                 at end go to aa120-Scan-Done.                            
016800         if      EMP-EMAIL = WS-Save-Email                                
016900                 set   WS-Found to true                                   
017000                 go to aa120-Scan-Done.                                   
017100         if      EMP-ID > WS-Next-Emp-Id                                  
017200                 move EMP-ID to WS-Next-Emp-Id.                           
017300         go to   aa110-Scan-Loop.                                         
017400*                                                                         
017500     aa120-Scan-Done.                                                     
017600         close   Employee-File.                                           
017700         if      WS-Found                                                 
017800                 move  1 to SVP-Return-Code                               
017900                 move  HR030 to WS-Eval-Msg                               
018000                 go to aa100-Exit.                                        
018100*                                                                         
018200         add     1 to WS-Next-Emp-Id.                                     
018300         open    i-o Employee-File.                                       
018400         move    WS-Next-Emp-Id  to EMP-ID.                               
018500         move    LK-EMP-NAME of LK-Employee-Record                        
018600                 to EMP-NAME.                                             
018700         move    WS-Save-Email   to EMP-EMAIL.                            
018800         move    LK-EMP-DEPT of LK-Employee-Record                        
018900                 to EMP-DEPT.                                             
019000         move    LK-EMP-ROLE of LK-Employee-Record                        
019100                 to EMP-ROLE.                                             
019200         move    LK-EMP-SALARY of LK-Employee-Record                      
019300                 to EMP-SALARY.                                           
019400         move    LK-EMP-LEAVE-BAL of LK-Employee-Record                   
019500                 to EMP-LEAVE-BAL.                                        
019600         set     EMP-IS-ACTIVE to true.                                   
019700         write   EMS-Employee-Record                                      
019800                 invalid key                                              
019900                 move  3 to SVP-Return-Code                               
020000         end-write.                                                       
020100         move    WS-Next-Emp-Id to SVP-Emp-Id.                            
020200         close   Employee-File.                                           
020300*                                                                         
020400     aa100-Exit.                                                          
020500         exit                section.                                     
020600*                                                                         
020700     aa200-Soft-Delete-Employee section.                                  
020800*    ******************************                                       
020900*                                                                         
021000*    The employee record is never removed - EMP-ACTIVE is set             
021100*    to "N" and every listing/search downstream filters on it.            
021200*                                                                         
021300         move    SVP-Emp-Id to EMP-ID.                                    
021400         open    i-o Employee-File.                                       
021500         read    Employee-File                                            
021600                 invalid key                                              
021700                 move  2 to SVP-Return-Code                               
021800                 close Employee-File                                      
021900                 go to aa200-Exit                                         
022000         end-read.                                                        
022100         set     EMP-IS-INACTIVE to true.                                 
022200         rewrite EMS-Employee-Record                                      
022300                 invalid key                                              
022400                 move  3 to SVP-Return-Code                               
022500         end-rewrite.                                                     
022600         close   Employee-File.                                           
022700*                                                                         
022800     aa200-Exit.                                                          
022900         exit                section.                                     
023000*                                                                         
023100     aa300-List-Active-Employees section.                                 
023200*    ******************************                                       
023300*                                                                         
023400*    A plain sequential pass - active employees are counted               
023500*    into WS-List-Count for the caller; the record itself is              
023600*    left in the FD area on return for the driver to consume              
023700*    one at a time by repeated CALLs, same as EMS000 expects.             
023800*                                                                         
023900         move    zero to WS-List-Count.                                   
024000         open    input Employee-File.                                     
024100         go to   aa310-Scan-Loop.                                         
024200*                                                                         
024300     aa310-Scan-Loop.                                                     
024400         read    Employee-File next record                                
024500                 at end go to aa320-Scan-Done.                            
024600         if      not EMP-IS-ACTIVE                                        
024700                 go to aa310-Scan-Loop.                                   
024800         add     1 to WS-List-Count.                                      
024900         go to   aa310-Scan-Loop.                                         
025000*                                                                         
025100     aa320-Scan-Done.                                                     
025200         close   Employee-File.                                           
025300         move    WS-List-Count to SVP-Id-No.                              
025400*                                                                         
025500     aa300-Exit.                                                          
025600         exit                section.                                     
025700*                                                                         
