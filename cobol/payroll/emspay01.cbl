000100*                                                                         
000200*    EMSPAY01 - PAYROLL SERVICE                                           
000300*    ==========================                                           
000400*                                                                         
000500*    Generates one payroll record per active salaried employee            
000600*    for a finalized attendance month, prorating base salary              
000700*    over payable days; marks a payroll record paid; and closes           
000800*    out a month by paying off every record still outstanding.            
000900*                                                                         
001000*    Adapted from the accumulate/compute/write section layout             
001100*    of the ACAS PYRGSTR check-register print program - same              
001200*    idiom, no printing done here, see EMSPSL01 for that.                 
001300*                                                                         
001400     identification          division.                                    
001500*    ================================                                     
001600*                                                                         
001700     program-id.             EMSPAY01.                                    
001800     author.                 J MERRIDEW.                                  
001900     installation.           APPLEWOOD HR SYSTEMS.                        
002000     date-written.           19/06/94.                                    
002100     date-compiled.                                                       
002200     security.               COPYRIGHT (C) 1994-2003, J MERRIDEW.         
002300                             FOR INTERNAL USE ON THE HR MONTHLY           
002400                             CYCLE ONLY.                                  
002500*                                                                         
002600*    Remarks.                Payroll service, called with a               
002700*                            4-byte function code - GENP, MARP,           
002800*                            PROC.                                        
002900*                                                                         
003000*    Called modules.         None.                                        
003100*    Files used.             Payroll-File  - I/O, key(Emp,Mth,Yr).        
003200*                            Attend-File   - Input, keyed(Emp,Dt).        
003300*                            Employee-File - Input, keyed Emp-Id.         
003400*                            Leave-File    - Input, keyed Lve-Id.         
003500*                                                                         
003600*    Error messages used.    SY001-SY003, HR020-HR022.                    
003700*                                                                         
003800*    Changes:                                                             
003900*    19/06/94 jm - 1.0.00 Created.                                        
004000*    07/01/99 jm -     .01 Y2K sweep - Pay-Paid-Date and all              
004100*                          working dates confirmed ccyymmdd.              
004200*    05/01/02 jm -     .02 Days-In-Month corrected for century            
004300*                          leap rule (copied fix from EMSATT01).          
004400*    11/03/03 jm -     .03 Payable-Days now carries a half-day            
004500*                          fraction per HR - half day attendance          
004600*                          was being rounded away before pay ran.         
004700*    22/09/03 jm -     .04 Next-Pay-Id was a plain working-storage        
004800*                          add-1 counter, never seeded from the           
004900*                          file - a second GENP call in one run           
005000*                          restarted from zero and collided with          
005100*                          keys already written.  Dup-Scan now            
005200*                          also tracks the current high Pay-Id.           
005300*    29/09/03 jm -     .05 Check-Leave-Type's own comment always          
005400*                          promised unpaid leave earned nothing,          
005500*                          but the paragraph never opened Leave-          
005600*                          File to look Lve-Type up - every leave         
005700*                          day was paid regardless of type.  Leave        
005800*                          -File now selected/opened alongside            
005900*                          Attend-File and read direct by Att-            
006000*                          Leave-Id before the day is credited.           
006100*                                                                         
006200     environment             division.                                    
006300*    ================================                                     
006400*                                                                         
006500     configuration           section.                                     
006600     special-names.                                                       
006700         C01 is TOP-OF-FORM                                               
006800         CLASS DIGITS is "0123456789"                                     
006900         UPSI-0 ON STATUS-BAD OFF STATUS-OK.                              
007000*                                                                         
007100     input-output            section.                                     
007200     file-control.                                                        
007300         select  Payroll-File   assign       Pay-File-Name                
007400                                 organization indexed                     
007500                                 access mode  dynamic                     
007600                                 record key   PAY-COMPOSITE-KEY           
007700                                 status       WS-Pay-Status.              
007800         select  Attend-File    assign       Att-File-Name                
007900                                 organization indexed                     
008000                                 access mode  dynamic                     
008100                                 record key   ATT-COMPOSITE-KEY           
008200                                 status       WS-Att-Status.              
008300         select  Employee-File  assign       Emp-File-Name                
008400                                 organization indexed                     
008500                                 access mode  dynamic                     
008600                                 record key   EMP-ID                      
008700                                 status       WS-Emp-Status.              
008800         select  Leave-File     assign       Lve-File-Name                
008900                                 organization indexed                     
009000                                 access mode  dynamic                     
009100                                 record key   LVE-ID                      
009200                                 status       WS-Lve-Status.              
009300*                                                                         
009400     data                    division.                                    
009500*    ================================                                     
009600*                                                                         
009700     file                    section.                                     
009800*                                                                         
009900     fd  Payroll-File.                                                    
010000     copy "emspay.cob".                                                   
010100*                                                                         
010200     fd  Attend-File.                                                     
010300     copy "emsatt.cob".                                                   
010400*                                                                         
010500     fd  Employee-File.                                                   
010600     copy "emsemp.cob".                                                   
010700*                                                                         
010800     fd  Leave-File.                                                      
010900     copy "emslve.cob".                                                   
011000*                                                                         
011100     working-storage         section.                                     
011200*    -----------------------                                              
011300     77  Prog-Name           pic x(16) value "EMSPAY01(1.0.05)".          
011400*                                                                         
011500     copy "emsfiles.cob".                                                 
011600     copy "emsmsgs.cob".                                                  
011700*                                                                         
011800     01  WS-Data.                                                         
011900         03  WS-Pay-Status       pic xx.                                  
012000         03  WS-Att-Status       pic xx.                                  
012100         03  WS-Emp-Status       pic xx.                                  
012200         03  WS-Lve-Status       pic xx.                                  
012300         03  WS-Eval-Msg         pic x(48) value spaces.                  
012400         03  WS-Next-Pay-Id      pic 9(6)       comp.                     
012500         03  WS-Day-Count        pic 99         comp.                     
012600         03  WS-Day-Ix           pic 99         comp.                     
012700         03  WS-Century          pic 99.                                  
012800         03  WS-Yr-In-Cent       pic 99.                                  
012900         03  WS-Payable-Days     pic s9(3)v9    comp-3.                   
013000         03  WS-Per-Day-Salary   pic s9(7)v99   comp-3.                   
013100         03  WS-Rnd-Half         pic s9(7)v999  comp-3.                   
013200         03  WS-Found-Switch     pic x          value "N".                
013300             88  WS-Found            value "Y".                           
013400         03  filler              pic x(4).                                
013500*                                                                         
013600     01  WS-Scan-Date.                                                    
013700         03  WS-Sc-Year          pic 9(4).                                
013800         03  WS-Sc-Month         pic 99.                                  
013900         03  WS-Sc-Day           pic 99.                                  
014000     01  WS-Scan-Date9   redefines WS-Scan-Date                           
014100                                 pic 9(8).                                
014200*                                                                         
014300     01  WS-Days-In-Month-Table.                                          
014400         03  WS-DIM-Ordinary.                                             
014500             05  filler          pic 99 value 31.                         
014600             05  filler          pic 99 value 28.                         
014700             05  filler          pic 99 value 31.                         
014800             05  filler          pic 99 value 30.                         
014900             05  filler          pic 99 value 31.                         
015000             05  filler          pic 99 value 30.                         
015100             05  filler          pic 99 value 31.                         
015200             05  filler          pic 99 value 31.                         
015300             05  filler          pic 99 value 30.                         
015400             05  filler          pic 99 value 31.                         
015500             05  filler          pic 99 value 30.                         
015600             05  filler          pic 99 value 31.                         
015700         03  WS-DIM-Redef    redefines WS-DIM-Ordinary.                   
015800             05  WS-DIM-Entry    pic 99 occurs 12 times.                  
015900*                                                                         
016000     linkage                 section.                                     
016100     copy "emscall.cob".                                                  
016200     copy "emsparm.cob".                                                  
016300*                                                                         
016400     procedure division using EMS-Calling-Data                            
016500                               EMS-Service-Params.                        
016600*                                                                         
016700     aa000-Main              section.                                     
016800*    **************************                                           
016900*                                                                         
017000         move    zero to PYP-Return-Code.                                 
017100         evaluate PYP-Function                                            
017200             when "GENP" perform aa100-Generate-Payroll                   
017300                                 thru aa100-Exit                          
017400             when "MARP" perform aa200-Mark-As-Paid                       
017500                                 thru aa200-Exit                          
017600             when "PROC" perform aa300-Process-Month                      
017700                                 thru aa300-Exit                          
017800             when other  move   9 to PYP-Return-Code                      
017900         end-evaluate.                                                    
018000         goback.                                                          
018100*                                                                         
018200     aa000-Exit.                                                          
018300         exit                section.                                     
018400*                                                                         
018500     aa100-Generate-Payroll  section.                                     
018600*    ******************************                                       
018700*                                                                         
018800*    Preconditions per HR020/HR021 - at least one attendance              
018900*    record must be finalized for the month, and no payroll               
019000*    record may already exist for it.  Both checked by a full             
019100*    sequential scan before a single payroll record is written.           
019200*                                                                         
019300         move    "N" to WS-Found-Switch.                                  
019400         open    input Attend-File.                                       
019500         go to   aa105-Final-Scan.                                        
019600*                                                                         
019700     aa105-Final-Scan.                                                    
019800         read    Attend-File next record                                  
019900                 at end go to aa106-Final-Done.                           
020000         move    ATT-DATE to WS-Scan-Date9.                               
020100         if      WS-Sc-Year = PYP-Year and                                
020200                 WS-Sc-Month = PYP-Month and                              
020300                 ATT-IS-FINAL                                             
020400                 set   WS-Found to true                                   
020500                 go to aa106-Final-Done.                                  
020600         go to   aa105-Final-Scan.                                        
020700*                                                                         
020800     aa106-Final-Done.                                                    
020900         close   Attend-File.                                             
021000         if      not WS-Found                                             
021100                 move  1 to PYP-Return-Code                               
021200                 move  HR020 to WS-Eval-Msg                               
021300                 go to aa100-Exit.                                        
021400*                                                                         
021500         move    "N" to WS-Found-Switch.                                  
021600         move    zero to WS-Next-Pay-Id.                                  
021700         open    input Payroll-File.                                      
021800         go to   aa107-Dup-Scan.                                          
021900*                                                                         
022000     aa107-Dup-Scan.                                                      
022100         read    Payroll-File next record                                 
022200                 at end go to aa108-Dup-Done.                             
022300         if      PAY-MONTH = PYP-Month and                                
022400                 PAY-YEAR = PYP-Year                                      
022500                 set   WS-Found to true.                                  
022600         if      PAY-ID > WS-Next-Pay-Id                                  
022700                 move PAY-ID to WS-Next-Pay-Id.                           
022800         go to   aa107-Dup-Scan.                                          
022900*                                                                         
023000     aa108-Dup-Done.                                                      
023100         close   Payroll-File.                                            
023200         if      WS-Found                                                 
023300                 move  1 to PYP-Return-Code                               
023400                 move  HR021 to WS-Eval-Msg                               
023500                 go to aa100-Exit.                                        
023600*                                                                         
023700         move    PYP-Year  to WS-Sc-Year.                                 
023800         move    PYP-Month to WS-Sc-Month.                                
023900         perform zz070-Days-In-Month thru zz070-Exit.                     
024000*                                                                         
024100         open    input  Employee-File.                                    
024200         open    input  Attend-File.                                      
024300         open    input  Leave-File.                                       
024400         open    i-o    Payroll-File.                                     
024500         go to   aa110-Employee-Loop.                                     
024600*                                                                         
024700     aa110-Employee-Loop.                                                 
024800         read    Employee-File next record                                
024900                 at end go to aa190-Gen-Done.                             
025000         if      not EMP-IS-ACTIVE                                        
025100                 go to aa110-Employee-Loop.                               
025200         if      EMP-SALARY not > zero                                    
025300                 go to aa110-Employee-Loop.                               
025400         perform bb200-Accumulate-Attendance                              
025500                 thru bb200-Exit.                                         
025600         perform bb300-Compute-Pay thru bb300-Exit.                       
025700         add     1 to WS-Next-Pay-Id.                                     
025800         move    WS-Next-Pay-Id to PAY-ID.                                
025900         move    EMP-ID         to PAY-EMP-ID.                            
026000         move    PYP-Month      to PAY-MONTH.                             
026100         move    PYP-Year       to PAY-YEAR.                              
026200         move    EMP-SALARY     to PAY-BASE-SALARY.                       
026300         set     PAY-GENERATED  to true.                                  
026400         move    zero           to PAY-PAID-DATE.                         
026500         write   EMS-Payroll-Record                                       
026600                 invalid key                                              
026700                 continue                                                 
026800         end-write.                                                       
026900         go to   aa110-Employee-Loop.                                     
027000*                                                                         
027100     aa190-Gen-Done.                                                      
027200         close   Employee-File Attend-File Leave-File                     
027300                 Payroll-File.                                            
027400*                                                                         
027500     aa100-Exit.                                                          
027600         exit                section.                                     
027700*                                                                         
027800     bb200-Accumulate-Attendance section.                                 
027900*    ******************************                                       
028000*                                                                         
028100*    Reads the employee's attendance for every day of the                 
028200*    month, direct by composite key, and accumulates payable              
028300*    days per the PAYROLL business rules - present a whole                
028400*    day, half day a half, unpaid leave nothing, paid leave               
028500*    or any other leave a whole day, absent nothing.                      
028600*                                                                         
028700         move    zero to WS-Payable-Days.                                 
028800         move    EMP-ID    to ATT-EMP-ID.                                 
028900         move    1         to WS-Day-Ix.                                  
029000         go to   bb210-Day-Loop.                                          
029100*                                                                         
029200     bb210-Day-Loop.                                                      
029300         if      WS-Day-Ix > WS-Day-Count                                 
029400                 go to bb200-Exit.                                        
029500         move    PYP-Year    to WS-Sc-Year.                               
029600         move    PYP-Month   to WS-Sc-Month.                              
029700         move    WS-Day-Ix   to WS-Sc-Day.                                
029800         move    WS-Scan-Date9 to ATT-DATE.                               
029900         read    Attend-File                                              
030000                 invalid key                                              
030100                 go to bb220-Next-Day.                                    
030200         evaluate true                                                    
030300             when ATT-PRESENT                                             
030400                 add   1 to WS-Payable-Days                               
030500             when ATT-HALF-DAY                                            
030600                 add   .5 to WS-Payable-Days                              
030700             when ATT-ON-LEAVE                                            
030800                 if    ATT-LEAVE-ID = zero                                
030900                       add 1 to WS-Payable-Days                           
031000                 else                                                     
031100                       perform bb230-Check-Leave-Type                     
031200                       thru bb230-Exit                                    
031300                 end-if                                                   
031400             when other                                                   
031500                 continue                                                 
031600         end-evaluate.                                                    
031700*                                                                         
031800     bb220-Next-Day.                                                      
031900         add     1 to WS-Day-Ix.                                          
032000         go to   bb210-Day-Loop.                                          
032100*                                                                         
032200     bb230-Check-Leave-Type      section.                                 
032300*    ******************************                                       
032400*                                                                         
032500*    A leave-marked day only fails to earn pay when the linked            
032600*    request was unpaid; every other leave type earns a full              
032700*    day, same as an ordinary present day.  Lve-Type lives on             
032800*    the leave request itself, so it has to be looked up here             
032900*    by the Att-Leave-Id foreign key - a missing request (should          
033000*    never happen once approved) is treated as paid, same as              
033100*    an unlinked leave day above.                                         
033200*                                                                         
033300         move    ATT-LEAVE-ID to LVE-ID.                                  
033400         read    Leave-File                                               
033500                 invalid key                                              
033600                 add   1 to WS-Payable-Days                               
033700                 go to bb230-Exit                                         
033800         end-read.                                                        
033900         if      not LVE-UNPAID-LEAVE                                     
034000                 add 1 to WS-Payable-Days.                                
034100*                                                                         
034200     bb230-Exit.                                                          
034300         exit                section.                                     
034400*                                                                         
034500     bb200-Exit.                                                          
034600         exit                section.                                     
034700*                                                                         
034800     bb300-Compute-Pay       section.                                     
034900*    ******************************                                       
035000*                                                                         
035100*    Per-day salary and net salary are each rounded half-up to            
035200*    2 decimal places independently, per HR payroll policy -              
035300*    the stored payable days figure is a ceiling of the actual            
035400*    (fractional) figure used for the money math.                         
035500*                                                                         
035600         compute WS-Rnd-Half rounded =                                    
035700                 EMP-SALARY / WS-Day-Count.                               
035800         move    WS-Rnd-Half to WS-Per-Day-Salary.                        
035900         compute PAY-NET-SALARY rounded =                                 
036000                 WS-Per-Day-Salary * WS-Payable-Days.                     
036100         compute PAY-DEDUCTION =                                          
036200                 EMP-SALARY - PAY-NET-SALARY.                             
036300         if      PAY-DEDUCTION < zero                                     
036400                 move zero to PAY-DEDUCTION.                              
036500         perform zz080-Ceiling-Days thru zz080-Exit.                      
036600*                                                                         
036700     bb300-Exit.                                                          
036800         exit                section.                                     
036900*                                                                         
037000     zz080-Ceiling-Days      section.                                     
037100*    ******************************                                       
037200*                                                                         
037300*    Rounds WS-Payable-Days up to a whole number of days for              
037400*    storage in PAY-PAYABLE-DAYS - 20.5 becomes 21, 20.0 stays            
037500*    20.  The unrounded figure has already done its job above.            
037600*                                                                         
037700         compute PAY-PAYABLE-DAYS =                                       
037800                 WS-Payable-Days.                                         
037900         if      WS-Payable-Days > PAY-PAYABLE-DAYS                       
038000                 add 1 to PAY-PAYABLE-DAYS.                               
038100*                                                                         
038200     zz080-Exit.                                                          
038300         exit                section.                                     
038400*                                                                         
038500     aa200-Mark-As-Paid      section.                                     
038600*    ******************************                                       
038700*                                                                         
038800*    PYP-Pay-Id names the payroll record.  No alternate key is            
038900*    kept for it so a small sequential scan is used - the file            
039000*    is one month's worth of active employees at a time.                  
039100*                                                                         
039200         move    "N" to WS-Found-Switch.                                  
039300         open    i-o Payroll-File.                                        
039400         go to   aa210-Scan-Loop.                                         
039500*                                                                         
039600     aa210-Scan-Loop.                                                     
039700         read    Payroll-File next record                                 
039800                 at end go to aa220-Scan-Done.                            
039900         if      PAY-ID not = PYP-Pay-Id                                  
040000                 go to aa210-Scan-Loop.                                   
040100         set     WS-Found to true.                                        
040200         set     PAY-PAID to true.                                        
040300         perform zz090-Todays-Date thru zz090-Exit.                       
040400         move    WS-Scan-Date9 to PAY-PAID-DATE.                          
040500         rewrite EMS-Payroll-Record                                       
040600                 invalid key                                              
040700                 continue                                                 
040800         end-rewrite.                                                     
040900*                                                                         
041000     aa220-Scan-Done.                                                     
041100         close   Payroll-File.                                            
041200         if      not WS-Found                                             
041300                 move  2 to PYP-Return-Code                               
041400                 move  SY002 to WS-Eval-Msg.                              
041500*                                                                         
041600     aa200-Exit.                                                          
041700         exit                section.                                     
041800*                                                                         
041900     zz090-Todays-Date       section.                                     
042000*    ******************************                                       
042100*                                                                         
042200         move    EMS-Today-Date of EMS-Calling-Data                       
042300                 to WS-Scan-Date9.                                        
042400*                                                                         
042500     zz090-Exit.                                                          
042600         exit                section.                                     
042700*                                                                         
042800     aa300-Process-Month     section.                                     
042900*    ******************************                                       
043000*                                                                         
043100*    Pays off every outstanding record for the month named in             
043200*    PYP-Month/PYP-Year in one sequential pass - HR022 if the             
043300*    month has no payroll records at all.                                 
043400*                                                                         
043500         move    "N" to WS-Found-Switch.                                  
043600         open    i-o Payroll-File.                                        
043700         go to   aa310-Scan-Loop.                                         
043800*                                                                         
043900     aa310-Scan-Loop.                                                     
044000         read    Payroll-File next record                                 
044100                 at end go to aa320-Scan-Done.                            
044200         if      PAY-MONTH not = PYP-Month or                             
044300                 PAY-YEAR not = PYP-Year                                  
044400                 go to aa310-Scan-Loop.                                   
044500         set     WS-Found to true.                                        
044600         if      PAY-PAID                                                 
044700                 go to aa310-Scan-Loop.                                   
044800         set     PAY-PAID to true.                                        
044900         perform zz090-Todays-Date thru zz090-Exit.                       
045000         move    WS-Scan-Date9 to PAY-PAID-DATE.                          
045100         rewrite EMS-Payroll-Record                                       
045200                 invalid key                                              
045300                 continue                                                 
045400         end-rewrite.                                                     
045500         go to   aa310-Scan-Loop.                                         
045600*                                                                         
045700     aa320-Scan-Done.                                                     
045800         close   Payroll-File.                                            
045900         if      not WS-Found                                             
046000                 move  1 to PYP-Return-Code                               
046100                 move  HR022 to WS-Eval-Msg.                              
046200*                                                                         
046300     aa300-Exit.                                                          
046400         exit                section.                                     
046500*                                                                         
046600     zz070-Days-In-Month     section.                                     
046700*    ******************************                                       
046800*                                                                         
046900*    Returns the number of days in WS-Sc-Month/WS-Sc-Year into            
047000*    WS-Day-Count, correcting February for the century leap               
047100*    rule (divisible by 4, not by 100 unless also by 400).                
047200*    Copied and adapted from EMSATT01's own paragraph of the              
047300*    same name - see the change log there for the 05/01/02 fix.           
047400*                                                                         
047500         move    WS-DIM-Entry (WS-Sc-Month) to WS-Day-Count.              
047600         if      WS-Sc-Month = 02                                         
047700                 divide  WS-Sc-Year by 4                                  
047800                         giving    WS-Century                             
047900                         remainder WS-Yr-In-Cent                          
048000                 if      WS-Yr-In-Cent = zero                             
048100                         move 29 to WS-Day-Count                          
048200                         divide WS-Sc-Year by 100                         
048300                                giving    WS-Century                      
048400                                remainder WS-Yr-In-Cent                   
048500                         if     WS-Yr-In-Cent = zero                      
048600                                move 28 to WS-Day-Count                   
048700                                divide WS-Sc-Year by 400                  
048800                                       giving    WS-Century               
048900                                       remainder WS-Yr-In-Cent            
049000                                if    WS-Yr-In-Cent = zero                
049100                                      move 29 to WS-Day-Count             
049200                                end-if                                    
049300                         end-if                                           
049400                 end-if                                                   
049500         end-if.                                                          
049600*                                                                         
049700     zz070-Exit.                                                          
049800         exit                section.                                     
049900*                                                                         
