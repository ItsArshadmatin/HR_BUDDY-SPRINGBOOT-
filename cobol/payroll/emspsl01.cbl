000100*                                                                         
000200*    EMSPSL01 - PAYSLIP REPORT                                            
000300*    ==========================                                           
000400*                                                                         
000500*    One page per payroll record - company name and employee              
000600*    info in the page heading (refreshed every page since it              
000700*    is sourced from working storage moved just before each               
000800*    GENERATE), earnings/deductions table as the one detail               
000900*    group, a fixed absolute LINE so Report Writer forces a               
001000*    fresh page for every record.                                         
001100*                                                                         
001200*    Adapted from the RD Report Writer style of the ACAS                  
001300*    VACPRINT vacation report.                                            
001400*                                                                         
001500     identification          division.                                    
001600*    ================================                                     
001700*                                                                         
001800     program-id.             EMSPSL01.                                    
001900     author.                 J MERRIDEW.                                  
002000     installation.           APPLEWOOD HR SYSTEMS.                        
002100     date-written.           19/06/94.                                    
002200     date-compiled.                                                       
002300     security.               COPYRIGHT (C) 1994-2003, J MERRIDEW.         
002400                             FOR INTERNAL USE ON THE HR MONTHLY           
002500                             CYCLE ONLY.                                  
002600*                                                                         
002700*    Remarks.                Payslip print - one page for every           
002800*                            payroll record on file, run with             
002900*                            no function code, always prints.             
003000*                                                                         
003100*    Called modules.         None.                                        
003200*    Files used.             Payroll-File  - Input, keyed                 
003300*                                             (Emp,Mth,Yr).               
003400*                            Employee-File - Input, keyed                 
003500*                                             Emp-Id.                     
003600*                            Print-File    - Output, 80 col.              
003700*                                                                         
003800*    Error messages used.    SY001-SY003.                                 
003900*                                                                         
004000*    Changes:                                                             
004100*    19/06/94 jm - 1.0.00 Created.                                        
004200*    12/12/96 jm -     .01 Month name spelled out in the subtitle         
004300*                          instead of a 2-digit month number - HR         
004400*                          fielded one too many "what is 07" calls        
004500*    07/01/99 jm -     .02 Y2K sweep - Gen-Date printed as                
004600*                          ccyy-mm-dd, no windowing needed.               
004700*    30/06/99 jm -     .03 Status line added under Employee Id -          
004800*                          Generated/Paid was previously only on          
004900*                          the file, never shown to the employee.         
005000*    05/01/02 jm -     .04 Deductions now print with a leading            
005100*                          minus per HR's revised payslip form.           
005200*    18/11/02 jm -     .05 Net Salary line moved below Deductions         
005300*                          to match the printed form HR actually          
005400*                          hands out, was above Base Salary before        
005500*                                                                         
005600     environment             division.                                    
005700*    ================================                                     
005800*                                                                         
005900     configuration           section.                                     
006000     special-names.                                                       
006100         C01 is TOP-OF-FORM                                               
006200         CLASS DIGITS is "0123456789"                                     
006300         UPSI-0 ON STATUS-BAD OFF STATUS-OK.                              
006400*                                                                         
006500     input-output            section.                                     
006600     file-control.                                                        
006700         select  Payroll-File   assign       Pay-File-Name                
006800                                 organization indexed                     
006900                                 access mode  dynamic                     
007000                                 record key   PAY-COMPOSITE-KEY           
007100                                 status       WS-Pay-Status.              
007200         select  Employee-File  assign       Emp-File-Name                
007300                                 organization indexed                     
007400                                 access mode  dynamic                     
007500                                 record key   EMP-ID                      
007600                                 status       WS-Emp-Status.              
007700         select  Print-File     assign       Psl-Line-Name                
007800                                 organization line sequential             
007900                                 status       WS-Prt-Status.              
008000*                                                                         
008100     data                    division.                                    
008200*    ================================                                     
008300*                                                                         
008400     file                    section.                                     
008500*                                                                         
008600     fd  Payroll-File.                                                    
008700     copy "emspay.cob".                                                   
008800*                                                                         
008900     fd  Employee-File.                                                   
009000     copy "emsemp.cob".                                                   
009100*                                                                         
009200     fd  Print-File                                                       
009300         report is Payslip-Report.                                        
009400*                                                                         
009500     working-storage         section.                                     
009600*    -----------------------                                              
009700     77  Prog-Name           pic x(16) value "EMSPSL01(1.0.05)".          
009800*                                                                         
009900     copy "emsfiles.cob".                                                 
010000     copy "emsmsgs.cob".                                                  
010100*                                                                         
010200     01  WS-Data.                                                         
010300         03  WS-Pay-Status       pic xx.                                  
010400         03  WS-Emp-Status       pic xx.                                  
010500         03  WS-Prt-Status       pic xx.                                  
010600         03  WS-Eval-Msg         pic x(48) value spaces.                  
010700         03  filler              pic x(4).                                
010800*                                                                         
010900     01  WS-Emp-Id-Text.                                                  
011000         03  filler              pic x(4) value "EMS-".                   
011100         03  WS-Emp-Id-Digits    pic 9(6).                                
011200*                                                                         
011300     01  WS-Pay-Id-Save          pic 9(6) comp.                           
011400     01  WS-Pay-Id-Redef redefines WS-Pay-Id-Save.                        
011500         03  filler              pic x(4).                                
011600*                                                                         
011700     01  WS-Subtitle             pic x(40) value spaces.                  
011800*                                                                         
011900     01  WS-Month-Name-Ordinary.                                          
012000         03  filler  pic x(9) value "JANUARY  ".                          
012100         03  filler  pic x(9) value "FEBRUARY ".                          
012200         03  filler  pic x(9) value "MARCH    ".                          
012300         03  filler  pic x(9) value "APRIL    ".                          
012400         03  filler  pic x(9) value "MAY      ".                          
012500         03  filler  pic x(9) value "JUNE     ".                          
012600         03  filler  pic x(9) value "JULY     ".                          
012700         03  filler  pic x(9) value "AUGUST   ".                          
012800         03  filler  pic x(9) value "SEPTEMBER".                          
012900         03  filler  pic x(9) value "OCTOBER  ".                          
013000         03  filler  pic x(9) value "NOVEMBER ".                          
013100         03  filler  pic x(9) value "DECEMBER ".                          
013200     01  WS-Month-Name-Redef redefines WS-Month-Name-Ordinary.            
013300         03  WS-Month-Name-Entry pic x(9) occurs 12 times.                
013400*                                                                         
013500     01  WS-Gen-Date.                                                     
013600         03  WS-Gen-Year         pic 9(4).                                
013700         03  WS-Gen-Month        pic 99.                                  
013800         03  WS-Gen-Day          pic 99.                                  
013900     01  WS-Gen-Date9    redefines WS-Gen-Date                            
014000                                 pic 9(8).                                
014100*                                                                         
014200     01  WS-Gen-Date-Text.                                                
014300         03  WS-GDT-Year         pic 9(4).                                
014400         03  filler              pic x value "-".                         
014500         03  WS-GDT-Month        pic 99.                                  
014600         03  filler              pic x value "-".                         
014700         03  WS-GDT-Day          pic 99.                                  
014800*                                                                         
014900     01  WS-Year-Disp            pic 9(4).                                
015000     01  WS-Net-Deduction        pic s9(7)v99 comp-3.                     
015100     01  WS-Deduction-Print      pic -(6)9.99.                            
015200     01  WS-Base-Print           pic z,zzz,zz9.99.                        
015300     01  WS-Net-Print            pic z,zzz,zz9.99.                        
015400     01  WS-Days-Print           pic zz9.                                 
015500*                                                                         
015600     report section.                                                      
015700*    **************                                                       
015800*                                                                         
015900     RD  Payslip-Report                                                   
016000         control      Final                                               
016100         page limit   16                                                  
016200         heading      1                                                   
016300         first detail 9                                                   
016400         last  detail 16.                                                 
016500*                                                                         
016600     01  Report-Psl-Head type page heading.                               
016700         03  line 2.                                                      
016800             05  col 32  pic x(20)                                        
016900                         value "EMS CORP.".                               
017000         03  line 3.                                                      
017100             05  col 20  pic x(40)                                        
017200                         source WS-Subtitle.                              
017300         03  line 5.                                                      
017400             05  col  1  pic x(15)                                        
017500                         value "Employee Name:".                          
017600             05  col 17  pic x(30)                                        
017700                         source EMP-NAME.                                 
017800         03  line 6.                                                      
017900             05  col  1  pic x(15)                                        
018000                         value "Employee Id:".                            
018100             05  col 17  pic x(12)                                        
018200                         source WS-Emp-Id-Text.                           
018300             05  col 45  pic x(9)                                         
018400                         value "Status:".                                 
018500             05  col 55  pic x(1)                                         
018600                         source PAY-STATUS.                               
018700         03  line 7.                                                      
018800             05  col  1  pic x(17)                                        
018900                         value "Generation Date:".                        
019000             05  col 19  pic x(10)                                        
019100                         source WS-Gen-Date-Text.                         
019200*                                                                         
019300     01  Payslip-Body    type is detail.                                  
019400         03  line  9.                                                     
019500             05  col  1  pic x(15)                                        
019600                         value "Base Salary".                             
019700             05  col 30  pic z,zzz,zz9.99                                 
019800                         source WS-Base-Print.                            
019900         03  line 10.                                                     
020000             05  col  1  pic x(15)                                        
020100                         value "Payable Days".                            
020200             05  col 30  pic zz9                                          
020300                         source WS-Days-Print.                            
020400         03  line 11.                                                     
020500             05  col  1  pic x(15)                                        
020600                         value "Deductions".                              
020700             05  col 30  pic -(6)9.99                                     
020800                         source WS-Deduction-Print.                       
020900         03  line 12.                                                     
021000             05  col  1  pic x(15)                                        
021100                         value "Net Salary".                              
021200             05  col 30  pic z,zzz,zz9.99                                 
021300                         source WS-Net-Print.                             
021400         03  line 14.                                                     
021500             05  col  1  pic x(66)                                        
021600                         value "This is a computer-generated docu         
021700-                                "ment. No signature required.".          
021800*                                                                         
021900     linkage                 section.                                     
022000     copy "emscall.cob".                                                  
022100*                                                                         
022200     procedure division using EMS-Calling-Data.                           
022300*                                                                         
022400     aa000-Main              section.                                     
022500*    **************************                                           
022600*                                                                         
022700         move    EMS-Today-Date of EMS-Calling-Data                       
022800                 to WS-Gen-Date9.                                         
022900         move    WS-Gen-Year  to WS-GDT-Year.                             
023000         move    WS-Gen-Month to WS-GDT-Month.                            
023100         move    WS-Gen-Day   to WS-GDT-Day.                              
023200*                                                                         
023300         open    input  Payroll-File.                                     
023400         open    input  Employee-File.                                    
023500         open    output Print-File.                                       
023600         initiate Payslip-Report.                                         
023700         go to   bb100-Scan-Loop.                                         
023800*                                                                         
023900     bb100-Scan-Loop.                                                     
024000         read    Payroll-File next record                                 
024100                 at end go to bb100-Scan-Done.                            
024200         move    PAY-EMP-ID to EMP-ID.                                    
024300         read    Employee-File                                            
024400                 invalid key                                              
024500                 move spaces to EMP-NAME.                                 
024600         perform bb150-Build-Fields thru bb150-Exit.                      
024700         generate Payslip-Body.                                           
024800         go to   bb100-Scan-Loop.                                         
024900*                                                                         
025000     bb100-Scan-Done.                                                     
025100         terminate Payslip-Report.                                        
025200         close   Payroll-File Employee-File Print-File.                   
025300         goback.                                                          
025400*                                                                         
025500     aa000-Exit.                                                          
025600         exit                section.                                     
025700*                                                                         
025800     bb150-Build-Fields      section.                                     
025900*    ******************************                                       
026000*                                                                         
026100*    Builds the subtitle, employee id text and the three                  
026200*    edited money fields the detail group prints - keeping                
026300*    the editing off the RD itself, same as ACAS does for its             
026400*    own vacation and check-register reports.                             
026500*                                                                         
026600         move    PAY-EMP-ID to WS-Emp-Id-Digits.                          
026700         move    PAY-YEAR   to WS-Year-Disp.                              
026800         move    spaces     to WS-Subtitle.                               
026900         string  "PAYSLIP FOR "                                           
027000                 delimited by size                                        
027100                 WS-Month-Name-Entry (PAY-MONTH)                          
027200                 delimited by space                                       
027300                 " "                                                      
027400                 delimited by size                                        
027500                 WS-Year-Disp                                             
027600                 delimited by size                                        
027700                 into WS-Subtitle.                                        
027800         move    PAY-BASE-SALARY  to WS-Base-Print.                       
027900         move    PAY-PAYABLE-DAYS to WS-Days-Print.                       
028000         move    PAY-NET-SALARY   to WS-Net-Print.                        
028100         compute WS-Net-Deduction = PAY-DEDUCTION * -1.                   
028200         move    WS-Net-Deduction to WS-Deduction-Print.                  
028300*                                                                         
028400     bb150-Exit.                                                          
028500         exit                section.                                     
028600*                                                                         
